000100*=================================================================*
000110 PROGRAM-ID.                             RELCART.
000120 AUTHOR.                                 MATHEUS H MEDEIROS.
000130 INSTALLATION.                           FOURSYS.
000140 DATE-WRITTEN.                           09/08/1989.
000150 DATE-COMPILED.
000160 SECURITY.                               USO INTERNO FOURSYS.
000170*=================================================================*
000180* PROGRAMA   : RELCART
000190* PROGRAMADOR: MATHEUS H MEDEIROS
000200* ANALISTA   : IVAN SANCHES
000210* CONSULTORIA: FOURSYS
000220* DATA.......: 09 / 08 / 1989
000230*-----------------------------------------------------------------*
000240* OBJETIVO...: GERAR RECOMENDACAO DE CARTEIRA DE INVESTIMENTOS
000250*              PARA CADA INVESTIDOR COM BASE NO QUESTIONARIO DE
000260*              PERFIL DE RISCO, NO CADASTRO DE METRICAS DE
000270*              MERCADO POR TICKER, NO CADASTRO DE UNIVERSO DE
000280*              ATIVOS POR REGIAO/CLASSE E NOS PARAMETROS FIXOS DE
000290*              ALOCACAO / FILTRO / PONTUACAO DO DEPARTAMENTO DE
000300*              CONSULTORIA.  PROCESSAMENTO BATCH, UM REGISTRO DE
000310*              RESPOSTAS POR INVESTIDOR, SEM INTERACAO ONLINE.
000320*-----------------------------------------------------------------*
000330*    ARQUIVOS                I/O                  INCLUDE/BOOK
000340*    F-PERGUNTAS            INPUT                  #BOOKPERG
000350*    F-METRICAS             INPUT SOB DEMANDA      #BOOKMET
000360*    F-UNIVERSO             INPUT SOB DEMANDA      #BOOKUNIV
000370*    F-RECOMENDA            OUTPUT                 #BOOKSAID
000380*    F-RELATORIO            OUTPUT                 #BOOKCABEC
000390*                                                  #BOOKDET
000400*                                                  #BOOKTOT
000410*                                                  #BOOKERRO
000420*-----------------------------------------------------------------*
000430* MODULOS....: NENHUM (SEM CALL A SUBPROGRAMAS NESTA VERSAO).
000440*-----------------------------------------------------------------*
000450*                            ALTERACOES
000460*-----------------------------------------------------------------*
000470*    PROGRAMADOR: MATHEUS H MEDEIROS
000480*    ANALISTA   : IVAN SANCHES
000490*    CONSULTORIA: FOURSYS
000500*    DATA.......: 09 / 08 / 1989
000510*    OBJETIVO...: VERSAO INICIAL -- MOTOR DE ALOCACAO, FILTRO E
000520*                 PONTUACAO, MAIS RELATORIO DE RECOMENDACAO.
000530*-----------------------------------------------------------------*
000540*    PROGRAMADOR: MATHEUS H MEDEIROS
000550*    ANALISTA   : IVAN SANCHES
000560*    CONSULTORIA: FOURSYS
000570*    DATA.......: 22 / 08 / 1989
000580*    OBJETIVO...: REQ. 0458 -- REGIAO "QUALQUER" PASSOU A SER
000590*                 SUPORTADA PELO PARAGRAFO DE UNIVERSO (CELULA 4
000600*                 DE WRK-REGIAO-IDX, UNINDO AS 3 REGIOES NOMEADAS)
000610*                 -- PRONTO PARA REAPROVEITAMENTO FUTURO DESTE
000620*                 MOTOR PELA TELA CICS DE SIMULACAO.
000630*-----------------------------------------------------------------*
000640*    PROGRAMADOR: MATHEUS H MEDEIROS
000650*    ANALISTA   : IVAN SANCHES
000660*    CONSULTORIA: FOURSYS
000670*    DATA.......: 30 / 09 / 1989
000680*    OBJETIVO...: REQ. 0471 -- CORRIGIDO ARREDONDAMENTO DA
000690*                 RENORMALIZACAO DE BONDS/ETF QUANDO A
000700*                 EXPERIENCIA DO INVESTIDOR E BAIXA (RESPOSTA
000710*                 DA PERGUNTA 6 <= 1); PASSOU A ARREDONDAR
000720*                 SEMPRE PARA CIMA NA QUINTA CASA (ROUNDED).
000730*-----------------------------------------------------------------*
000740*    PROGRAMADOR: MATHEUS H MEDEIROS
000750*    ANALISTA   : IVAN SANCHES
000760*    CONSULTORIA: FOURSYS
000770*    DATA.......: 14 / 11 / 1998
000780*    OBJETIVO...: AJUSTE ANO 2000 -- CONFERIDOS TODOS OS CAMPOS
000790*                 DE DATA DO PROGRAMA (SO EXISTE WRK-DATA-SIST
000800*                 EMA, RECEBIDA DO ACCEPT FROM DATE E IMPRESSA
000810*                 NO CABECALHO COMO DD/MM/AA); NAO HA CAMPO DE
000820*                 ANO COM 4 DIGITOS NEM CALCULO DE IDADE OU DE
000830*                 VENCIMENTO NESTE PROGRAMA -- SEM IMPACTO.
000840*-----------------------------------------------------------------*
000850*    PROGRAMADOR: MATHEUS H MEDEIROS
000860*    ANALISTA   : IVAN SANCHES
000870*    CONSULTORIA: FOURSYS
000880*    DATA.......: 19 / 03 / 2001
000890*    OBJETIVO...: REQ. 0512 -- CORRIGIDO CALCULO DO SCORE DE
000900*                 VOLATILIDADE QUE ESTAVA SENDO TRUNCADO EM 2
000910*                 CASAS EM VEZ DE 4; PASSOU A USAR ROUNDED EM
000920*                 TODAS AS DIVISOES DE 0390-CALCULAR-PONTUACAO.
000930*-----------------------------------------------------------------*
000940*    PROGRAMADOR: MATHEUS H MEDEIROS
000950*    ANALISTA   : IVAN SANCHES
000960*    CONSULTORIA: FOURSYS
000970*    DATA.......: 07 / 08 / 2003
000980*    OBJETIVO...: REQ. 0533 -- PAGINA DE TOTAIS DE FIM DE JOB
000990*                 PASSOU A DISCRIMINAR INVESTIDORES POR NIVEL
001000*                 DE RISCO (1 A 5), ANTES SO TINHA O TOTAL
001010*                 GERAL DE INVESTIDORES.
001020*-----------------------------------------------------------------*
001030*    PROGRAMADOR: MATHEUS H MEDEIROS
001040*    ANALISTA   : IVAN SANCHES
001050*    CONSULTORIA: FOURSYS
001060*    DATA.......: 25 / 02 / 2005
001070*    OBJETIVO...: REQ. 0559 -- TICKER SEM REGISTRO DE METRICA
001080*                 PASSOU A SER TRATADO COMO METRICA TOTALMENTE
001090*                 AUSENTE (FLAGS 'N') EM VEZ DE SER DESCARTADO
001100*                 DO UNIVERSO; AGORA RECEBE OS VALORES PADRAO
001110*                 DE 0390-CALCULAR-PONTUACAO NORMALMENTE.
001120*-----------------------------------------------------------------*
001130*    PROGRAMADOR: MATHEUS H MEDEIROS
001140*    ANALISTA   : IVAN SANCHES
001150*    CONSULTORIA: FOURSYS
001160*    DATA.......: 11 / 06 / 2007
001170*    OBJETIVO...: REQ. 0581 -- CANDIDATO REPROVADO NO FILTRO DE
001180*                 0380-APLICAR-FILTRO ESTAVA SENDO PONTUADO E
001190*                 ENTRANDO NO RANKING TOP-2 DA REGIAO DO MESMO
001200*                 JEITO (O RESULTADO DO FILTRO NUNCA ERA
001210*                 CONFERIDO); CRIADO O PARAGRAFO 0355-AVALIAR-
001220*                 TICKER PARA SO PONTUAR E RANQUEAR QUEM PASSOU.
001230*-----------------------------------------------------------------*
001240*    PROGRAMADOR: MATHEUS H MEDEIROS
001250*    ANALISTA   : IVAN SANCHES
001260*    CONSULTORIA: FOURSYS
001270*    DATA.......: 03 / 12 / 2007
001280*    OBJETIVO...: REQ. 0594 -- CABECALHO DE COLUNAS DO BLOCO DE
001290*                 DETALHE (WS-LINHA-DET-CAB DE #BOOKCABEC) NAO
001300*                 ESTAVA SENDO GRAVADO NO RELATORIO; INCLUIDO O
001310*                 WRITE EM 0300-PROCESSAR-INVESTIDOR, LOGO APOS
001320*                 AS LINHAS DE PERFIL E ANTES DO BLOCO DE
001330*                 DETALHE POR REGIAO.  APROVEITADA A REVISAO
001340*                 PARA LEVAR OS CAMPOS DE APOIO DE VALOR UNICO
001350*                 (STATUS DE ARQUIVO, ACUMULADORES, FLAGS E
001360*                 INDICES) PARA O NIVEL 77, COMO NOS DEMAIS
001370*                 PROGRAMAS DA CONSULTORIA; SO FICARAM NO NIVEL
001380*                 01 OS GRUPOS, TABELAS E REDEFINES.
001390*-----------------------------------------------------------------*
001400*    PROGRAMADOR: MATHEUS H MEDEIROS
001410*    ANALISTA   : IVAN SANCHES
001420*    CONSULTORIA: FOURSYS
001430*    DATA.......: 19 / 12 / 2007
001440*    OBJETIVO...: REQ. 0598 -- AUDITORIA DE MANUTENCAO (CONSUL-
001450*                 TORIA EXTERNA): RETIRADAS AS TABELAS EM MEMO-
001460*                 RIA #BOOKPARM (ALOCACAO/FILTRO/ETF/PRODUTO),
001470*                 #BOOKPERG2 (OPCOES DO QUESTIONARIO) E #BOOKMETT
001480*                 (BUSCA BINARIA DE METRICA) -- NENHUM OUTRO
001490*                 PROGRAMA DA CONSULTORIA USA OCCURS/SEARCH PARA
001500*                 ESTE TIPO DE DADO.  OS PARAMETROS FIXOS (ALO-
001510*                 CACAO, FILTRO, PESOS, ETF PRIMARIO, NOME DE
001520*                 PRODUTO, OPCOES DE RESPOSTA) PASSARAM A SER
001530*                 COMPARACOES EVALUATE DIRETO NO PARAGRAFO QUE
001540*                 USA CADA UM, NOS MOLDES DE PROGRELCOMP; O
001550*                 UNIVERSO DE ATIVOS PASSOU A SER LIDO SOB
001560*                 DEMANDA DO NOVO ARQUIVO F-UNIVERSO (#BOOKUNIV),
001570*                 E A METRICA DE CADA TICKER SOB DEMANDA DE
001580*                 F-METRICAS (REABRINDO O ARQUIVO A CADA BUSCA),
001590*                 NOS MOLDES DE PROGLANCAM.  OS PARAGRAFOS
001600*                 PASSARAM A FECHAR COM O SUFIXO -FIM (PADRAO DO
001610*                 DEPARTAMENTO) EM VEZ DO SUFIXO -EXIT; OS ROTU-
001620*                 LOS GENERICOS DE ABERTURA FORAM ELIMINADOS.
001630*=================================================================*
001640
001650
001660*=================================================================*
001670 ENVIRONMENT                             DIVISION.
001680*=================================================================*
001690
001700
001710*-----------------------------------------------------------------*
001720 CONFIGURATION                           SECTION.
001730*-----------------------------------------------------------------*
001740
001750 SPECIAL-NAMES.
001760     C01 IS TOP-OF-FORM.
001770
001780*-----------------------------------------------------------------*
001790 INPUT-OUTPUT                            SECTION.
001800*-----------------------------------------------------------------*
001810 FILE-CONTROL.
001820     SELECT F-PERGUNTAS  ASSIGN TO "PERGUNTA"
001830            ORGANIZATION IS LINE SEQUENTIAL
001840            FILE STATUS IS FS-PERGUNTAS.
001850     SELECT F-METRICAS   ASSIGN TO "METRICA"
001860            ORGANIZATION IS LINE SEQUENTIAL
001870            FILE STATUS IS FS-METRICAS.
001880     SELECT F-UNIVERSO   ASSIGN TO "UNIVERSO"
001890            ORGANIZATION IS LINE SEQUENTIAL
001900            FILE STATUS IS FS-UNIVERSO.
001910     SELECT F-RECOMENDA  ASSIGN TO "RECOMEND"
001920            ORGANIZATION IS LINE SEQUENTIAL
001930            FILE STATUS IS FS-RECOMENDA.
001940     SELECT F-RELATORIO  ASSIGN TO "RELATORI"
001950            ORGANIZATION IS LINE SEQUENTIAL
001960            FILE STATUS IS FS-RELATORIO.
001970
001980
001990*=================================================================*
002000 DATA                                    DIVISION.
002010*=================================================================*
002020*-----------------------------------------------------------------*
002030 FILE                                    SECTION.
002040*-----------------------------------------------------------------*
002050*        INPUT -  RESPOSTAS DO QUESTIONARIO DE PERFIL (PERGUNTA)
002060*                               LRECL = 38
002070*-----------------------------------------------------------------*
002080 FD  F-PERGUNTAS.
002090 COPY "#BOOKPERG".
002100*-----------------------------------------------------------------*
002110*        INPUT -  METRICAS DE MERCADO POR TICKER (METRICA), LIDO
002120*                 SOB DEMANDA POR 0370-LOCALIZAR-METRICA
002130*                               LRECL = 33
002140*-----------------------------------------------------------------*
002150 FD  F-METRICAS.
002160 COPY "#BOOKMET".
002170*-----------------------------------------------------------------*
002180*        INPUT -  CADASTRO DE UNIVERSO DE ATIVOS POR REGIAO E
002190*                 CLASSE (UNIVERSO), LIDO SOB DEMANDA POR
002200*                 0360-OBTER-UNIVERSO
002210*                               LRECL = 32
002220*-----------------------------------------------------------------*
002230 FD  F-UNIVERSO.
002240 COPY "#BOOKUNIV".
002250*-----------------------------------------------------------------*
002260*        OUTPUT - DETALHE DE RECOMENDACAO POR INVESTIDOR (RECOMEND)
002270*                               LRECL = 100
002280*-----------------------------------------------------------------*
002290 FD  F-RECOMENDA.
002300 COPY "#BOOKSAID".
002310*-----------------------------------------------------------------*
002320*        OUTPUT - RELATORIO IMPRESSO DE RECOMENDACAO (RELATORI)
002330*                               LRECL = 132
002340*-----------------------------------------------------------------*
002350 FD  F-RELATORIO.
002360 01  REG-RELATORIO               PIC X(132).
002370
002380
002390 WORKING-STORAGE                         SECTION.
002400*-----------------------------------------------------------------*
002410 01  FILLER                      PIC X(050)          VALUE
002420         "***** INICIO DA WORKING *****".
002430*-----------------------------------------------------------------*
002440*---------------- VARIAVEIS DE STATUS DE ARQUIVO -----------------
002450 77  FS-PERGUNTAS                PIC X(002)          VALUE SPACES.
002460 77  FS-METRICAS                 PIC X(002)          VALUE SPACES.
002470 77  FS-UNIVERSO                 PIC X(002)          VALUE SPACES.
002480 77  FS-RECOMENDA                PIC X(002)          VALUE SPACES.
002490 77  FS-RELATORIO                PIC X(002)          VALUE SPACES.
002500 77  WS-FIM-PERGUNTAS            PIC X(001)          VALUE 'N'.
002510     88  WS-ACABOU-PERGUNTAS         VALUE 'S'.
002520 77  WS-FIM-METRICAS             PIC X(001)          VALUE 'N'.
002530     88  WS-ACABOU-METRICAS          VALUE 'S'.
002540 77  WRK-FIM-UNIVERSO            PIC X(001)          VALUE 'N'.
002550     88  WRK-ACABOU-UNIVERSO         VALUE 'S'.
002560*---------------- VARIAVEIS ACUMULADORAS -------------------------
002570 77  ACU-INVESTIDORES            PIC 9(005)    COMP-3 VALUE ZEROS.
002580 77  ACU-LINHAS-RECOM            PIC 9(007)    COMP-3 VALUE ZEROS.
002590 77  ACU-NIVEL-1                 PIC 9(005)    COMP-3 VALUE ZEROS.
002600 77  ACU-NIVEL-2                 PIC 9(005)    COMP-3 VALUE ZEROS.
002610 77  ACU-NIVEL-3                 PIC 9(005)    COMP-3 VALUE ZEROS.
002620 77  ACU-NIVEL-4                 PIC 9(005)    COMP-3 VALUE ZEROS.
002630 77  ACU-NIVEL-5                 PIC 9(005)    COMP-3 VALUE ZEROS.
002640 77  WRK-QT-LINHAS               PIC 9(003)    COMP-3 VALUE ZEROS.
002650*---------------- VARIAVEIS DE APOIO -- RESPOSTAS E PERFIL -------
002660 77  WRK-INVESTIDOR-ID           PIC X(008)          VALUE SPACES.
002670 77  WRK-PERG-NUM                PIC 9(002)    COMP  VALUE ZEROS.
002680 77  WRK-RESP-VAL                PIC 9(002)          VALUE ZEROS.
002690 77  WRK-REQ-FALTOU              PIC X(001)          VALUE 'N'.
002700     88  WRK-REQ-INCOMPLETA          VALUE 'S'.
002710*---------------- VARIAVEIS DE APOIO -- CALCULO DE RISCO ---------
002720 77  WRK-S1                      PIC S9(001)V9(004) COMP-3 VALUE ZEROS.
002730 77  WRK-S2                      PIC S9(001)V9(004) COMP-3 VALUE ZEROS.
002740 77  WRK-S4                      PIC S9(001)V9(004) COMP-3 VALUE ZEROS.
002750 77  WRK-S7                      PIC S9(001)V9(004) COMP-3 VALUE ZEROS.
002760 77  WRK-S8                      PIC S9(001)V9(004) COMP-3 VALUE ZEROS.
002770 77  WRK-COMPOSTO                PIC S9(001)V9(004) COMP-3 VALUE ZEROS.
002780 77  WRK-NIVEL-RISCO             PIC 9(001)    COMP  VALUE ZEROS.
002790 77  WRK-NIVEL-NOME              PIC X(012)          VALUE SPACES.
002800*---------------- VARIAVEIS DE APOIO -- PARAMETROS DE FILTRO -----
002810*    OBTIDOS UMA SO VEZ POR INVESTIDOR EM 0315-OBTER-PARAMETROS-
002820*    FILTRO (DEPENDEM SO DO NIVEL DE RISCO, CALCULADO EM 0310).
002830*-----------------------------------------------------------------*
002840 77  WRK-FLT-EV-TEM-TETO         PIC X(001)          VALUE 'Y'.
002850     88  WRK-FLT-TEM-TETO-EV         VALUE 'Y'.
002860 77  WRK-FLT-EV-MAX              PIC 9(002)          VALUE ZEROS.
002870 77  WRK-FLT-VOL-MAX             PIC 9(001)V9(004) COMP-3 VALUE ZEROS.
002880 77  WRK-FLT-PESO-EV             PIC 9(002)          VALUE ZEROS.
002890 77  WRK-FLT-PESO-FCF            PIC 9(002)          VALUE ZEROS.
002900 77  WRK-FLT-PESO-VOL            PIC 9(002)          VALUE ZEROS.
002910 77  WRK-FLT-PESO-ESG            PIC 9(002)          VALUE ZEROS.
002920*---------------- VARIAVEIS DE APOIO -- ALOCACAO -----------------
002930 77  WRK-ALC-BONDS               PIC 9(001)V9(004) COMP-3 VALUE ZEROS.
002940 77  WRK-ALC-ETF                 PIC 9(001)V9(004) COMP-3 VALUE ZEROS.
002950 77  WRK-ALC-STOCKS              PIC 9(001)V9(004) COMP-3 VALUE ZEROS.
002960 77  WRK-ALC-SOMA                PIC 9(001)V9(004) COMP-3 VALUE ZEROS.
002970*---------------- VARIAVEIS DE APOIO -- ESG E FLAGS GERAIS -------
002980 77  WRK-ESG-SOMENTE             PIC X(001)          VALUE 'N'.
002990     88  WRK-ESG-E-SOMENTE           VALUE 'Y'.
003000*---------------- VARIAVEIS DE APOIO -- UNIVERSO E CANDIDATO -----
003010 77  WRK-REGIAO-IDX              PIC 9(001)    COMP  VALUE ZEROS.
003020 77  WRK-REGIAO-NOME             PIC X(016)          VALUE SPACES.
003030 77  WRK-CLASSE-IDX              PIC 9(001)    COMP  VALUE ZEROS.
003040 77  WRK-CLASSE-NOME             PIC X(006)          VALUE SPACES.
003050 77  WRK-CLASSE-PESO             PIC 9(001)V9(004) COMP-3 VALUE ZEROS.
003060 77  WRK-UNIV-QTDE               PIC 9(002)    COMP  VALUE ZEROS.
003070 77  WRK-TICKER-ATUAL            PIC X(010)          VALUE SPACES.
003080*---------------- VARIAVEIS DE APOIO -- METRICA DO CANDIDATO -----
003090 77  WRK-MET-ACHOU               PIC X(001)          VALUE 'N'.
003100     88  WRK-MET-FOI-ACHADA          VALUE 'Y'.
003110 77  WRK-MET-EV-EBITDA           PIC S9(004)V9(002) COMP-3 VALUE ZEROS.
003120 77  WRK-MET-EV-FLAG             PIC X(001)          VALUE 'N'.
003130     88  WRK-MET-EV-TEM              VALUE 'Y'.
003140 77  WRK-MET-FCF-YIELD           PIC S9(001)V9(004) COMP-3 VALUE ZEROS.
003150 77  WRK-MET-FCF-FLAG            PIC X(001)          VALUE 'N'.
003160     88  WRK-MET-FCF-TEM             VALUE 'Y'.
003170 77  WRK-MET-VOLATILIDADE        PIC 9(001)V9(004) COMP-3 VALUE ZEROS.
003180 77  WRK-MET-VOL-FLAG            PIC X(001)          VALUE 'N'.
003190     88  WRK-MET-VOL-TEM             VALUE 'Y'.
003200 77  WRK-MET-ESG-SCORE           PIC 9(003)          VALUE 50.
003210 77  WRK-PASSOU-FILTRO           PIC X(001)          VALUE 'N'.
003220     88  WRK-PASSOU                  VALUE 'S'.
003230*---------------- VARIAVEIS DE APOIO -- PONTUACAO ----------------
003240 77  WRK-SCORE-EV                PIC S9(001)V9(004) COMP-3 VALUE ZEROS.
003250 77  WRK-SCORE-FCF               PIC S9(001)V9(004) COMP-3 VALUE ZEROS.
003260 77  WRK-SCORE-VOL               PIC S9(001)V9(004) COMP-3 VALUE ZEROS.
003270 77  WRK-SCORE-ESG               PIC S9(001)V9(004) COMP-3 VALUE ZEROS.
003280 77  WRK-SCORE-TOTAL             PIC 9(001)V9(004) COMP-3 VALUE ZEROS.
003290 77  WRK-SCORE-FINAL             PIC 9(001)V9(004) COMP-3 VALUE ZEROS.
003300 77  WRK-CALC-AUX                PIC S9(003)V9(004) COMP-3 VALUE ZEROS.
003310*---------------- VARIAVEIS DE APOIO -- PRODUTO E ETF PRIMARIO --
003320 77  WRK-PRODUTO-NOME            PIC X(040)          VALUE SPACES.
003330 77  WRK-ETF-PRIM-TICKER         PIC X(010)          VALUE SPACES.
003340 77  WRK-ETF-PRIM-NOME           PIC X(012)          VALUE SPACES.
003350*    WRK-ETF-REGIAO-IDX: 1/2/3 = EUROPA/AMERICA DO NORTE/MERC.
003360*    EMERGENTES; 4 = "Any" (VER 0365).  O RESUMO DO RELATORIO
003370*    SEMPRE USA A REGIAO EUROPA (1).
003380 77  WRK-ETF-REGIAO-IDX          PIC 9(001)    COMP  VALUE 1.
003390*---------------- VARIAVEIS DE APOIO -- DATA DO SISTEMA ----------
003400 77  WRK-DATA-EXEC-ED            PIC X(008)          VALUE SPACES.
003410*-----------------------------------------------------------------*
003420*----------------------- BOOK DOS CABECALHOS ----------------------*
003430 COPY "#BOOKCABEC".
003440*----------------------- BOOK DAS LINHAS DE DETALHE ---------------*
003450 COPY "#BOOKDET".
003460*----------------------- BOOK DA PAGINA DE TOTAIS -----------------*
003470 COPY "#BOOKTOT".
003480*----------------------- BOOK DE MENSAGENS DE ERRO ----------------*
003490 COPY "#BOOKERRO".
003500*-----------------------------------------------------------------*
003510 01  FILLER                      PIC X(050)          VALUE
003520         " GRUPOS E REDEFINES ".
003530*-----------------------------------------------------------------*
003540*    POSTO 1 E POSTO 2 DO RANKING TOP-2 DA REGIAO/CLASSE EM
003550*    PROCESSAMENTO.  CADA POSTO E UM GRUPO DISCRETO (NAO UMA
003560*    CELULA DE TABELA) -- O PARAGRAFO 0420-ESCREVER-DETALHE E
003570*    EXECUTADO DUAS VEZES, UMA PARA CADA POSTO, SOBRE O GRUPO
003580*    DE TRABALHO WRK-CUR-CANDIDATO (VER 0340).  A VISAO REDEFINES
003590*    DE CADA POSTO PERMITE COMPARAR REGIAO+CLASSE DE UMA SO VEZ.
003600*-----------------------------------------------------------------*
003610 01  WRK-TOP1-CANDIDATO.
003620     05  WRK-TOP1-OCUPADO            PIC X(001) VALUE 'N'.
003630         88  WRK-TOP1-TEM-CAND           VALUE 'Y'.
003640     05  WRK-TOP1-REGIAO             PIC X(016) VALUE SPACES.
003650     05  WRK-TOP1-CLASSE             PIC X(006) VALUE SPACES.
003660     05  WRK-TOP1-TICKER             PIC X(010) VALUE SPACES.
003670     05  WRK-TOP1-PRODUTO            PIC X(040) VALUE SPACES.
003680     05  WRK-TOP1-SCORE              PIC 9(001)V9(004) COMP-3
003690                                      VALUE ZEROS.
003700     05  WRK-TOP1-PESO               PIC 9(001)V9(004) COMP-3
003710                                      VALUE ZEROS.
003720     05  WRK-TOP1-FINAL              PIC 9(001)V9(004) COMP-3
003730                                      VALUE ZEROS.
003740     05  FILLER                      PIC X(010) VALUE SPACES.
003750 01  WRK-TOP1-CHAVE REDEFINES WRK-TOP1-CANDIDATO.
003760     05  WRK-TOP1-CHAVE-REG-CLASSE   PIC X(022).
003770     05  FILLER                      PIC X(067).
003780 01  WRK-TOP2-CANDIDATO.
003790     05  WRK-TOP2-OCUPADO            PIC X(001) VALUE 'N'.
003800         88  WRK-TOP2-TEM-CAND           VALUE 'Y'.
003810     05  WRK-TOP2-REGIAO             PIC X(016) VALUE SPACES.
003820     05  WRK-TOP2-CLASSE             PIC X(006) VALUE SPACES.
003830     05  WRK-TOP2-TICKER             PIC X(010) VALUE SPACES.
003840     05  WRK-TOP2-PRODUTO            PIC X(040) VALUE SPACES.
003850     05  WRK-TOP2-SCORE              PIC 9(001)V9(004) COMP-3
003860                                      VALUE ZEROS.
003870     05  WRK-TOP2-PESO               PIC 9(001)V9(004) COMP-3
003880                                      VALUE ZEROS.
003890     05  WRK-TOP2-FINAL              PIC 9(001)V9(004) COMP-3
003900                                      VALUE ZEROS.
003910     05  FILLER                      PIC X(010) VALUE SPACES.
003920 01  WRK-TOP2-CHAVE REDEFINES WRK-TOP2-CANDIDATO.
003930     05  WRK-TOP2-CHAVE-REG-CLASSE   PIC X(022).
003940     05  FILLER                      PIC X(067).
003950*-----------------------------------------------------------------*
003960*    CANDIDATO "CORRENTE" USADO PELO PARAGRAFO UNICO QUE ESCREVE
003970*    A LINHA DE DETALHE (0420), RECEBENDO OS DADOS DO POSTO 1 OU
003980*    DO POSTO 2 CONFORME A CHAMADA (VER 0340-MONTAR-REGIAO).
003990*-----------------------------------------------------------------*
004000 01  WRK-CUR-CANDIDATO.
004010     05  WRK-CUR-OCUPADO             PIC X(001) VALUE 'N'.
004020         88  WRK-CUR-TEM-CAND            VALUE 'Y'.
004030     05  WRK-CUR-REGIAO              PIC X(016) VALUE SPACES.
004040     05  WRK-CUR-CLASSE              PIC X(006) VALUE SPACES.
004050     05  WRK-CUR-TICKER              PIC X(010) VALUE SPACES.
004060     05  WRK-CUR-PRODUTO             PIC X(040) VALUE SPACES.
004070     05  WRK-CUR-SCORE               PIC 9(001)V9(004) COMP-3
004080                                      VALUE ZEROS.
004090     05  WRK-CUR-PESO                PIC 9(001)V9(004) COMP-3
004100                                      VALUE ZEROS.
004110     05  WRK-CUR-FINAL               PIC 9(001)V9(004) COMP-3
004120                                      VALUE ZEROS.
004130     05  FILLER                      PIC X(010) VALUE SPACES.
004140*-----------------------------------------------------------------*
004150 01  WRK-DATA-SISTEMA.
004160     05  WRK-DATA-ANO                PIC 9(002).
004170     05  WRK-DATA-MES                PIC 9(002).
004180     05  WRK-DATA-DIA                PIC 9(002).
004190*-----------------------------------------------------------------*
004200*    VISAO NUMERICA UNICA DA DATA DO SISTEMA (AAMMDD), RESERVADA
004210*    PARA COMPARACAO/ORDENACAO POR UMA FUTURA ROTINA DE EXPURGO
004220*    DE RELATORIOS ANTIGOS -- NAO USADA NESTA VERSAO.
004230*-----------------------------------------------------------------*
004240 01  WRK-DATA-SISTEMA-NUM REDEFINES WRK-DATA-SISTEMA
004250                                      PIC 9(006).
004260*-----------------------------------------------------------------*
004270 01  FILLER                      PIC X(050)           VALUE
004280     "***** FIM DA WORKING *****".
004290*-----------------------------------------------------------------*
004300
004310*=================================================================*
004320 PROCEDURE                               DIVISION.
004330*=================================================================*
004340
004350*-----------------------------------------------------------------*
004360 0000-PRINCIPAL                          SECTION.
004370*-----------------------------------------------------------------*
004380     PERFORM 0100-ABRIR-ARQUIVOS     THRU 0100-ABRIR-ARQUIVOS-FIM.
004390     PERFORM 0120-LER-PERGUNTA       THRU 0120-LER-PERGUNTA-FIM.
004400     PERFORM 0300-PROCESSAR-INVESTIDOR
004410                                      THRU 0300-PROCESSAR-INVESTIDOR-FIM
004420         UNTIL WS-ACABOU-PERGUNTAS.
004430     PERFORM 0500-FINALIZAR          THRU 0500-FINALIZAR-FIM.
004440     STOP RUN.
004450 0000-PRINCIPAL-FIM.
004460     EXIT.
004470
004480*-----------------------------------------------------------------*
004490 0100-ABRIR-ARQUIVOS                     SECTION.
004500*-----------------------------------------------------------------*
004510     ACCEPT WRK-DATA-SISTEMA FROM DATE.
004520     MOVE WRK-DATA-DIA  TO WRK-DATA-EXEC-ED(1:2).
004530     MOVE "/"           TO WRK-DATA-EXEC-ED(3:1).
004540     MOVE WRK-DATA-MES  TO WRK-DATA-EXEC-ED(4:2).
004550     MOVE "/"           TO WRK-DATA-EXEC-ED(6:1).
004560     MOVE WRK-DATA-ANO  TO WRK-DATA-EXEC-ED(7:2).
004570     OPEN INPUT  F-PERGUNTAS
004580          OUTPUT F-RECOMENDA
004590          OUTPUT F-RELATORIO.
004600     IF FS-PERGUNTAS NOT = "00"
004610         MOVE WRK-NAO-ACHOU   TO WRK-MSG-ERROS
004620         MOVE FS-PERGUNTAS    TO WRK-FILE-STATUS
004630         PERFORM 9999-TRATA-ERRO THRU 9999-TRATA-ERRO-FIM
004640     END-IF.
004650 0100-ABRIR-ARQUIVOS-FIM.
004660     EXIT.
004670
004680*-----------------------------------------------------------------*
004690 0120-LER-PERGUNTA                       SECTION.
004700*-----------------------------------------------------------------*
004710     READ F-PERGUNTAS
004720         AT END
004730             MOVE 'S' TO WS-FIM-PERGUNTAS
004740     END-READ.
004750     IF FS-PERGUNTAS NOT = "00" AND FS-PERGUNTAS NOT = "10"
004760         MOVE WRK-ERRO-LEITURA TO WRK-MSG-ERROS
004770         MOVE FS-PERGUNTAS     TO WRK-FILE-STATUS
004780         PERFORM 9999-TRATA-ERRO THRU 9999-TRATA-ERRO-FIM
004790     END-IF.
004800 0120-LER-PERGUNTA-FIM.
004810     EXIT.
004820
004830*-----------------------------------------------------------------*
004840 0300-PROCESSAR-INVESTIDOR               SECTION.
004850*-----------------------------------------------------------------*
004860     MOVE PRG-INVESTIDOR-ID TO WRK-INVESTIDOR-ID.
004870     MOVE 0 TO WRK-QT-LINHAS.
004880     MOVE 'N' TO WRK-ESG-SOMENTE.
004890     IF PRG-RESPOSTA(14) = 0
004900         MOVE 'Y' TO WRK-ESG-SOMENTE
004910     END-IF.
004920     PERFORM 0310-CALCULAR-RISCO     THRU 0310-CALCULAR-RISCO-FIM.
004930     PERFORM 0365-OBTER-ETF-PRIMARIO THRU 0365-OBTER-ETF-PRIMARIO-FIM.
004940     PERFORM 0330-CALCULAR-ALOCACAO  THRU 0330-CALCULAR-ALOCACAO-FIM.
004950     PERFORM 0410-ESCREVER-CABECALHO
004960                                      THRU 0410-ESCREVER-CABECALHO-FIM.
004970     PERFORM 0320-MAPEAR-PERFIL      THRU 0320-MAPEAR-PERFIL-FIM
004980         VARYING WRK-PERG-NUM FROM 1 BY 1
004990         UNTIL WRK-PERG-NUM > 15.
005000     WRITE REG-RELATORIO FROM WS-LINHA-DET-CAB AFTER 2 LINE.
005010     PERFORM 0340-MONTAR-REGIAO      THRU 0340-MONTAR-REGIAO-FIM
005020         VARYING WRK-REGIAO-IDX FROM 1 BY 1
005030         UNTIL WRK-REGIAO-IDX > 3.
005040     PERFORM 0430-ESCREVER-RODAPE    THRU 0430-ESCREVER-RODAPE-FIM.
005050     ADD 1 TO ACU-INVESTIDORES.
005060     EVALUATE WRK-NIVEL-RISCO
005070         WHEN 1  ADD 1 TO ACU-NIVEL-1
005080         WHEN 2  ADD 1 TO ACU-NIVEL-2
005090         WHEN 3  ADD 1 TO ACU-NIVEL-3
005100         WHEN 4  ADD 1 TO ACU-NIVEL-4
005110         WHEN 5  ADD 1 TO ACU-NIVEL-5
005120     END-EVALUATE.
005130     PERFORM 0120-LER-PERGUNTA       THRU 0120-LER-PERGUNTA-FIM.
005140 0300-PROCESSAR-INVESTIDOR-FIM.
005150     EXIT.
005160
005170*-----------------------------------------------------------------*
005180 0310-CALCULAR-RISCO                     SECTION.
005190*-----------------------------------------------------------------*
005200*    RESPOSTAS EXIGIDAS: PERGUNTAS 1,2,4,7,8 (BASE ZERO) =
005210*    OCORRENCIAS 2,3,5,8,9 DE PRG-RESPOSTA (BASE UM).  SE
005220*    ALGUMA ESTIVER "99" (NAO RESPONDIDA), O NIVEL FICA 3.
005230*-----------------------------------------------------------------*
005240     MOVE 'N' TO WRK-REQ-FALTOU.
005250     IF PRG-RESPOSTA(2) = 99 OR PRG-RESPOSTA(3) = 99 OR
005260        PRG-RESPOSTA(5) = 99 OR PRG-RESPOSTA(8) = 99 OR
005270        PRG-RESPOSTA(9) = 99
005280         MOVE 'S' TO WRK-REQ-FALTOU
005290     END-IF.
005300     IF WRK-REQ-INCOMPLETA
005310         MOVE 3 TO WRK-NIVEL-RISCO
005320     ELSE
005330         COMPUTE WRK-S1 ROUNDED = PRG-RESPOSTA(2) / 4
005340         COMPUTE WRK-S2 ROUNDED = PRG-RESPOSTA(3) / 4
005350         COMPUTE WRK-S4 ROUNDED = PRG-RESPOSTA(5) / 4
005360         COMPUTE WRK-S7 ROUNDED = PRG-RESPOSTA(8) / 4
005370         COMPUTE WRK-S8 ROUNDED = PRG-RESPOSTA(9) / 3
005380         COMPUTE WRK-COMPOSTO ROUNDED =
005390             (WRK-S1 * 0.20) + (WRK-S2 * 0.30) +
005400             (WRK-S4 * 0.20) + (WRK-S7 * 0.15) +
005410             (WRK-S8 * 0.15)
005420         EVALUATE TRUE
005430             WHEN WRK-COMPOSTO < 0.20
005440                 MOVE 1 TO WRK-NIVEL-RISCO
005450             WHEN WRK-COMPOSTO < 0.40
005460                 MOVE 2 TO WRK-NIVEL-RISCO
005470             WHEN WRK-COMPOSTO < 0.60
005480                 MOVE 3 TO WRK-NIVEL-RISCO
005490             WHEN WRK-COMPOSTO < 0.80
005500                 MOVE 4 TO WRK-NIVEL-RISCO
005510             WHEN OTHER
005520                 MOVE 5 TO WRK-NIVEL-RISCO
005530         END-EVALUATE
005540     END-IF.
005550     EVALUATE WRK-NIVEL-RISCO
005560         WHEN 1  MOVE "DEFENSIVE   "    TO WRK-NIVEL-NOME
005570         WHEN 2  MOVE "CONSERVATIVE"    TO WRK-NIVEL-NOME
005580         WHEN 3  MOVE "BALANCED    "    TO WRK-NIVEL-NOME
005590         WHEN 4  MOVE "GROWTH TILT "    TO WRK-NIVEL-NOME
005600         WHEN 5  MOVE "AGGRESSIVE  "    TO WRK-NIVEL-NOME
005610     END-EVALUATE.
005620     PERFORM 0315-OBTER-PARAMETROS-FILTRO
005630                             THRU 0315-OBTER-PARAMETROS-FILTRO-FIM.
005640 0310-CALCULAR-RISCO-FIM.
005650     EXIT.
005660
005670*-----------------------------------------------------------------*
005680*    TETOS DE FILTRO E PESOS DE PONTUACAO POR NIVEL DE RISCO,
005690*    VALIDOS PARA O RESTANTE DO PROCESSAMENTO DESTE INVESTIDOR --
005700*    USADOS POR 0380-APLICAR-FILTRO E 0390-CALCULAR-PONTUACAO.
005710*    SO O NIVEL 5 NAO TEM TETO DE EV/EBITDA (SEM RESTRICAO DE
005720*    VALUATION PARA O PERFIL MAIS AGRESSIVO).
005730*-----------------------------------------------------------------*
005740 0315-OBTER-PARAMETROS-FILTRO.
005750     EVALUATE WRK-NIVEL-RISCO
005760         WHEN 1
005770             MOVE 'Y'    TO WRK-FLT-EV-TEM-TETO
005780             MOVE 15     TO WRK-FLT-EV-MAX
005790             MOVE 0.2000 TO WRK-FLT-VOL-MAX
005800             MOVE 35     TO WRK-FLT-PESO-EV
005810             MOVE 35     TO WRK-FLT-PESO-FCF
005820             MOVE 20     TO WRK-FLT-PESO-VOL
005830             MOVE 10     TO WRK-FLT-PESO-ESG
005840         WHEN 2
005850             MOVE 'Y'    TO WRK-FLT-EV-TEM-TETO
005860             MOVE 18     TO WRK-FLT-EV-MAX
005870             MOVE 0.2500 TO WRK-FLT-VOL-MAX
005880             MOVE 30     TO WRK-FLT-PESO-EV
005890             MOVE 30     TO WRK-FLT-PESO-FCF
005900             MOVE 20     TO WRK-FLT-PESO-VOL
005910             MOVE 20     TO WRK-FLT-PESO-ESG
005920         WHEN 3
005930             MOVE 'Y'    TO WRK-FLT-EV-TEM-TETO
005940             MOVE 20     TO WRK-FLT-EV-MAX
005950             MOVE 0.3000 TO WRK-FLT-VOL-MAX
005960             MOVE 25     TO WRK-FLT-PESO-EV
005970             MOVE 25     TO WRK-FLT-PESO-FCF
005980             MOVE 25     TO WRK-FLT-PESO-VOL
005990             MOVE 25     TO WRK-FLT-PESO-ESG
006000         WHEN 4
006010             MOVE 'Y'    TO WRK-FLT-EV-TEM-TETO
006020             MOVE 25     TO WRK-FLT-EV-MAX
006030             MOVE 0.3500 TO WRK-FLT-VOL-MAX
006040             MOVE 20     TO WRK-FLT-PESO-EV
006050             MOVE 30     TO WRK-FLT-PESO-FCF
006060             MOVE 25     TO WRK-FLT-PESO-VOL
006070             MOVE 25     TO WRK-FLT-PESO-ESG
006080         WHEN 5
006090             MOVE 'N'    TO WRK-FLT-EV-TEM-TETO
006100             MOVE 0      TO WRK-FLT-EV-MAX
006110             MOVE 0.4000 TO WRK-FLT-VOL-MAX
006120             MOVE 15     TO WRK-FLT-PESO-EV
006130             MOVE 35     TO WRK-FLT-PESO-FCF
006140             MOVE 25     TO WRK-FLT-PESO-VOL
006150             MOVE 25     TO WRK-FLT-PESO-ESG
006160     END-EVALUATE.
006170 0315-OBTER-PARAMETROS-FILTRO-FIM.
006180     EXIT.
006190
006200*-----------------------------------------------------------------*
006210 0320-MAPEAR-PERFIL                      SECTION.
006220*-----------------------------------------------------------------*
006230*    PRG-RESPOSTA(WRK-PERG-NUM) E A RESPOSTA DA PERGUNTA
006240*    (WRK-PERG-NUM - 1), BASE ZERO, PARA CASAR COM O INDICE
006250*    0-BASEADO DESCRITO NO LAYOUT DO ARQUIVO DE RESPOSTAS.
006260*    SE A RESPOSTA NAO CASAR COM NENHUMA OPCAO VALIDA DA
006270*    PERGUNTA (INCLUSIVE "99" = NAO RESPONDIDA), A LINHA DE
006280*    PERFIL E OMITIDA (SEM IMPRESSAO).
006290*-----------------------------------------------------------------*
006300     MOVE PRG-RESPOSTA(WRK-PERG-NUM) TO WRK-RESP-VAL.
006310     MOVE SPACES TO PRF-TEXTO-RESPOSTA.
006320     EVALUATE WRK-PERG-NUM
006330         WHEN 1
006340             EVALUATE WRK-RESP-VAL
006350                 WHEN 0 MOVE "WEALTH ACCUMULATION"
006360                                        TO PRF-TEXTO-RESPOSTA
006370                 WHEN 1 MOVE "REGULAR INCOME"
006380                                        TO PRF-TEXTO-RESPOSTA
006390                 WHEN 2 MOVE "CAPITAL PRESERVATION"
006400                                        TO PRF-TEXTO-RESPOSTA
006410                 WHEN 3 MOVE "SAVING FOR A SPECIFIC GOAL"
006420                                        TO PRF-TEXTO-RESPOSTA
006430             END-EVALUATE
006440         WHEN 2
006450             EVALUATE WRK-RESP-VAL
006460                 WHEN 0 MOVE "<1 YEAR"    TO PRF-TEXTO-RESPOSTA
006470                 WHEN 1 MOVE "1-3 YEARS"  TO PRF-TEXTO-RESPOSTA
006480                 WHEN 2 MOVE "3-5 YEARS"  TO PRF-TEXTO-RESPOSTA
006490                 WHEN 3 MOVE "5-10 YEARS" TO PRF-TEXTO-RESPOSTA
006500                 WHEN 4 MOVE ">10 YEARS"  TO PRF-TEXTO-RESPOSTA
006510             END-EVALUATE
006520         WHEN 3
006530             EVALUATE WRK-RESP-VAL
006540                 WHEN 0 MOVE "VERY UNCOMFORTABLE"
006550                                        TO PRF-TEXTO-RESPOSTA
006560                 WHEN 1 MOVE "SOMEWHAT UNCOMFORTABLE"
006570                                        TO PRF-TEXTO-RESPOSTA
006580                 WHEN 2 MOVE "NEUTRAL"  TO PRF-TEXTO-RESPOSTA
006590                 WHEN 3 MOVE "SOMEWHAT COMFORTABLE"
006600                                        TO PRF-TEXTO-RESPOSTA
006610                 WHEN 4 MOVE "VERY COMFORTABLE"
006620                                        TO PRF-TEXTO-RESPOSTA
006630             END-EVALUATE
006640         WHEN 4
006650             EVALUATE WRK-RESP-VAL
006660                 WHEN 0 MOVE "SELL EVERYTHING" TO PRF-TEXTO-RESPOSTA
006670                 WHEN 1 MOVE "SELL SOME"       TO PRF-TEXTO-RESPOSTA
006680                 WHEN 2 MOVE "DO NOTHING"      TO PRF-TEXTO-RESPOSTA
006690                 WHEN 3 MOVE "BUY MORE"        TO PRF-TEXTO-RESPOSTA
006700             END-EVALUATE
006710         WHEN 5
006720             EVALUATE WRK-RESP-VAL
006730                 WHEN 0 MOVE "<2%"   TO PRF-TEXTO-RESPOSTA
006740                 WHEN 1 MOVE "2-5%"  TO PRF-TEXTO-RESPOSTA
006750                 WHEN 2 MOVE "5-8%"  TO PRF-TEXTO-RESPOSTA
006760                 WHEN 3 MOVE "8-12%" TO PRF-TEXTO-RESPOSTA
006770                 WHEN 4 MOVE ">12%"  TO PRF-TEXTO-RESPOSTA
006780             END-EVALUATE
006790         WHEN 6
006800             EVALUATE WRK-RESP-VAL
006810                 WHEN 0 MOVE "VERY IMPORTANT"
006820                                        TO PRF-TEXTO-RESPOSTA
006830                 WHEN 1 MOVE "SOMEWHAT IMPORTANT"
006840                                        TO PRF-TEXTO-RESPOSTA
006850                 WHEN 2 MOVE "NOT VERY IMPORTANT"
006860                                        TO PRF-TEXTO-RESPOSTA
006870                 WHEN 3 MOVE "NOT IMPORTANT AT ALL"
006880                                        TO PRF-TEXTO-RESPOSTA
006890             END-EVALUATE
006900         WHEN 7
006910             EVALUATE WRK-RESP-VAL
006920                 WHEN 0 MOVE "NONE"       TO PRF-TEXTO-RESPOSTA
006930                 WHEN 1 MOVE "<1 YEAR"    TO PRF-TEXTO-RESPOSTA
006940                 WHEN 2 MOVE "1-3 YEARS"  TO PRF-TEXTO-RESPOSTA
006950                 WHEN 3 MOVE ">3 YEARS"   TO PRF-TEXTO-RESPOSTA
006960             END-EVALUATE
006970         WHEN 8
006980             EVALUATE WRK-RESP-VAL
006990                 WHEN 0 MOVE "<10%"   TO PRF-TEXTO-RESPOSTA
007000                 WHEN 1 MOVE "10-25%" TO PRF-TEXTO-RESPOSTA
007010                 WHEN 2 MOVE "25-50%" TO PRF-TEXTO-RESPOSTA
007020                 WHEN 3 MOVE "50-75%" TO PRF-TEXTO-RESPOSTA
007030                 WHEN 4 MOVE ">75%"   TO PRF-TEXTO-RESPOSTA
007040             END-EVALUATE
007050         WHEN 9
007060             EVALUATE WRK-RESP-VAL
007070                 WHEN 0 MOVE "PROTECT CAPITAL"
007080                                        TO PRF-TEXTO-RESPOSTA
007090                 WHEN 1 MOVE "BALANCED" TO PRF-TEXTO-RESPOSTA
007100                 WHEN 2 MOVE "ACCEPT LOSSES FOR GAINS"
007110                                        TO PRF-TEXTO-RESPOSTA
007120                 WHEN 3 MOVE "SEEK MAXIMUM GROWTH"
007130                                        TO PRF-TEXTO-RESPOSTA
007140             END-EVALUATE
007150         WHEN 10
007160             EVALUATE WRK-RESP-VAL
007170                 WHEN 0 MOVE "VERY STABLE"      TO PRF-TEXTO-RESPOSTA
007180                 WHEN 1 MOVE "SOMEWHAT STABLE"  TO PRF-TEXTO-RESPOSTA
007190                 WHEN 2 MOVE "UNCERTAIN"        TO PRF-TEXTO-RESPOSTA
007200                 WHEN 3 MOVE "LIKELY TO DECREASE"
007210                                        TO PRF-TEXTO-RESPOSTA
007220             END-EVALUATE
007230         WHEN 11
007240             EVALUATE WRK-RESP-VAL
007250                 WHEN 0 MOVE "YES" TO PRF-TEXTO-RESPOSTA
007260                 WHEN 1 MOVE "NO"  TO PRF-TEXTO-RESPOSTA
007270             END-EVALUATE
007280         WHEN 12
007290             EVALUATE WRK-RESP-VAL
007300                 WHEN 0 MOVE "NONE"     TO PRF-TEXTO-RESPOSTA
007310                 WHEN 1 MOVE "<10%"     TO PRF-TEXTO-RESPOSTA
007320                 WHEN 2 MOVE "10-25%"   TO PRF-TEXTO-RESPOSTA
007330                 WHEN 3 MOVE "25-50%"   TO PRF-TEXTO-RESPOSTA
007340                 WHEN 4 MOVE ">50%"     TO PRF-TEXTO-RESPOSTA
007350             END-EVALUATE
007360         WHEN 13
007370             EVALUATE WRK-RESP-VAL
007380                 WHEN 0 MOVE "SELL IMMEDIATELY"
007390                                        TO PRF-TEXTO-RESPOSTA
007400                 WHEN 1 MOVE "RE-EVALUATE"  TO PRF-TEXTO-RESPOSTA
007410                 WHEN 2 MOVE "HOLD THROUGH" TO PRF-TEXTO-RESPOSTA
007420                 WHEN 3 MOVE "BUY MORE"     TO PRF-TEXTO-RESPOSTA
007430             END-EVALUATE
007440         WHEN 14
007450             EVALUATE WRK-RESP-VAL
007460                 WHEN 0 MOVE "YES"    TO PRF-TEXTO-RESPOSTA
007470                 WHEN 1 MOVE "NO"     TO PRF-TEXTO-RESPOSTA
007480                 WHEN 2 MOVE "UNSURE" TO PRF-TEXTO-RESPOSTA
007490             END-EVALUATE
007500         WHEN 15
007510             EVALUATE WRK-RESP-VAL
007520                 WHEN 0 MOVE "NEVER" TO PRF-TEXTO-RESPOSTA
007530                 WHEN 1 MOVE "ONLY IF RECOMMENDED"
007540                                        TO PRF-TEXTO-RESPOSTA
007550                 WHEN 2 MOVE "YES, COMFORTABLE"
007560                                        TO PRF-TEXTO-RESPOSTA
007570             END-EVALUATE
007580     END-EVALUATE.
007590     MOVE WRK-PERG-NUM TO PRF-NUM-PERGUNTA.
007600     SUBTRACT 1 FROM PRF-NUM-PERGUNTA.
007610     IF PRF-TEXTO-RESPOSTA NOT = SPACES
007620         WRITE REG-RELATORIO FROM WS-LINHA-PERFIL AFTER 1 LINE
007630     END-IF.
007640 0320-MAPEAR-PERFIL-FIM.
007650     EXIT.
007660
007670*-----------------------------------------------------------------*
007680 0330-CALCULAR-ALOCACAO                  SECTION.
007690*-----------------------------------------------------------------*
007700*    TABELA BASE POR NIVEL, SEGUIDA DAS DUAS REGRAS DE
007710*    SUBSTITUICAO (HORIZONTE CURTO E BAIXA EXPERIENCIA), NESTA
007720*    ORDEM -- A REGRA 1, QUANDO SE APLICA, DESVIA DA REGRA 2.
007730*-----------------------------------------------------------------*
007740     EVALUATE WRK-NIVEL-RISCO
007750         WHEN 1
007760             MOVE 1.0000 TO WRK-ALC-BONDS
007770             MOVE 0.0000 TO WRK-ALC-ETF
007780             MOVE 0.0000 TO WRK-ALC-STOCKS
007790         WHEN 2
007800             MOVE 0.7000 TO WRK-ALC-BONDS
007810             MOVE 0.3000 TO WRK-ALC-ETF
007820             MOVE 0.0000 TO WRK-ALC-STOCKS
007830         WHEN 3
007840             MOVE 0.0000 TO WRK-ALC-BONDS
007850             MOVE 1.0000 TO WRK-ALC-ETF
007860             MOVE 0.0000 TO WRK-ALC-STOCKS
007870         WHEN 4
007880             MOVE 0.0000 TO WRK-ALC-BONDS
007890             MOVE 0.7000 TO WRK-ALC-ETF
007900             MOVE 0.3000 TO WRK-ALC-STOCKS
007910         WHEN 5
007920             MOVE 0.0000 TO WRK-ALC-BONDS
007930             MOVE 0.0000 TO WRK-ALC-ETF
007940             MOVE 1.0000 TO WRK-ALC-STOCKS
007950     END-EVALUATE.
007960     IF PRG-RESPOSTA(2) = 0
007970         MOVE 1.0000 TO WRK-ALC-BONDS
007980         MOVE 0.0000 TO WRK-ALC-ETF
007990         MOVE 0.0000 TO WRK-ALC-STOCKS
008000     ELSE
008010         IF PRG-RESPOSTA(7) NOT = 99 AND PRG-RESPOSTA(7) <= 1
008020             MOVE 0.0000 TO WRK-ALC-STOCKS
008030             COMPUTE WRK-ALC-SOMA = WRK-ALC-BONDS + WRK-ALC-ETF
008040             IF WRK-ALC-SOMA > 0
008050                 COMPUTE WRK-ALC-BONDS ROUNDED =
008060                     WRK-ALC-BONDS / WRK-ALC-SOMA
008070                 COMPUTE WRK-ALC-ETF ROUNDED =
008080                     WRK-ALC-ETF / WRK-ALC-SOMA
008090             ELSE
008100                 MOVE 0.0000 TO WRK-ALC-BONDS
008110                 MOVE 0.0000 TO WRK-ALC-ETF
008120             END-IF
008130         END-IF
008140     END-IF.
008150 0330-CALCULAR-ALOCACAO-FIM.
008160     EXIT.
008170
008180*-----------------------------------------------------------------*
008190 0340-MONTAR-REGIAO                      SECTION.
008200*-----------------------------------------------------------------*
008210*    PARA CADA REGIAO (EUROPA, AMERICA DO NORTE, MERCADOS
008220*    EMERGENTES): ZERA O RANKING TOP-2, PERCORRE AS 3 CLASSES
008230*    COM PESO > 0 MONTANDO CANDIDATOS, E NO FINAL GRAVA ATE 2
008240*    LINHAS DE DETALHE COM OS MELHORES SCORES DA REGIAO.
008250*-----------------------------------------------------------------*
008260     EVALUATE WRK-REGIAO-IDX
008270         WHEN 1  MOVE "Europe          "  TO WRK-REGIAO-NOME
008280         WHEN 2  MOVE "North America   "  TO WRK-REGIAO-NOME
008290         WHEN 3  MOVE "Emerging Markets"  TO WRK-REGIAO-NOME
008300         WHEN 4  MOVE "Any             "  TO WRK-REGIAO-NOME
008310     END-EVALUATE.
008320     MOVE 'N' TO WRK-TOP1-OCUPADO.
008330     MOVE 'N' TO WRK-TOP2-OCUPADO.
008340     PERFORM 0350-MONTAR-CLASSE THRU 0350-MONTAR-CLASSE-FIM
008350         VARYING WRK-CLASSE-IDX FROM 1 BY 1
008360         UNTIL WRK-CLASSE-IDX > 3.
008370     IF WRK-TOP1-TEM-CAND
008380         MOVE WRK-TOP1-CANDIDATO TO WRK-CUR-CANDIDATO
008390         PERFORM 0420-ESCREVER-DETALHE
008400                                  THRU 0420-ESCREVER-DETALHE-FIM
008410     END-IF.
008420     IF WRK-TOP2-TEM-CAND
008430         MOVE WRK-TOP2-CANDIDATO TO WRK-CUR-CANDIDATO
008440         PERFORM 0420-ESCREVER-DETALHE
008450                                  THRU 0420-ESCREVER-DETALHE-FIM
008460     END-IF.
008470 0340-MONTAR-REGIAO-FIM.
008480     EXIT.
008490
008500*-----------------------------------------------------------------*
008510 0350-MONTAR-CLASSE                      SECTION.
008520*-----------------------------------------------------------------*
008530     EVALUATE WRK-CLASSE-IDX
008540         WHEN 1  MOVE WRK-ALC-BONDS  TO WRK-CLASSE-PESO
008550                 MOVE "bonds "       TO WRK-CLASSE-NOME
008560         WHEN 2  MOVE WRK-ALC-ETF    TO WRK-CLASSE-PESO
008570                 MOVE "etf   "       TO WRK-CLASSE-NOME
008580         WHEN 3  MOVE WRK-ALC-STOCKS TO WRK-CLASSE-PESO
008590                 MOVE "stocks"       TO WRK-CLASSE-NOME
008600     END-EVALUATE.
008610     IF WRK-CLASSE-PESO > 0
008620         PERFORM 0360-OBTER-UNIVERSO THRU 0360-OBTER-UNIVERSO-FIM
008630     END-IF.
008640 0350-MONTAR-CLASSE-FIM.
008650     EXIT.
008660
008670*-----------------------------------------------------------------*
008680*    CANDIDATO QUE NAO PASSA NO FILTRO (VER 0380) NAO E PONTUADO
008690*    NEM ENTRA NO RANKING TOP-2 -- SO CHEGA ATE A LOCALIZACAO DA
008700*    METRICA E A APLICACAO DO FILTRO.
008710*-----------------------------------------------------------------*
008720 0355-AVALIAR-TICKER.
008730     PERFORM 0370-LOCALIZAR-METRICA THRU 0370-LOCALIZAR-METRICA-FIM.
008740     PERFORM 0380-APLICAR-FILTRO    THRU 0380-APLICAR-FILTRO-FIM.
008750     IF WRK-PASSOU
008760         PERFORM 0390-CALCULAR-PONTUACAO
008770                               THRU 0390-CALCULAR-PONTUACAO-FIM
008780         PERFORM 0395-ATUALIZAR-TOP2 THRU 0395-ATUALIZAR-TOP2-FIM
008790     END-IF.
008800 0355-AVALIAR-TICKER-FIM.
008810     EXIT.
008820
008830*-----------------------------------------------------------------*
008840 0360-OBTER-UNIVERSO                     SECTION.
008850*-----------------------------------------------------------------*
008860*    VARRE SEQUENCIALMENTE O CADASTRO F-UNIVERSO PROCURANDO OS
008870*    TICKERS DA CLASSE EM MONTAGEM.  QUANDO A REGIAO EM USO PELO
008880*    FLUXO BATCH E UMA DAS TRES NOMEADAS (WRK-REGIAO-IDX 1 A 3),
008890*    SO CASAM OS REGISTROS DAQUELA REGIAO; A CELULA 4 ("Any",
008900*    RESERVADA PARA REAPROVEITAMENTO FUTURO DESTE PARAGRAFO POR
008910*    UMA TELA CICS DE SIMULACAO) CASA QUALQUER REGIAO -- COMO O
008920*    ARQUIVO CHEGA AGRUPADO POR REGIAO NA ORDEM EUROPA, AMERICA
008930*    DO NORTE E MERCADOS EMERGENTES, ISSO REPRODUZ SOZINHO A
008940*    UNIAO DAS TRES REGIOES NA MESMA ORDEM, SEM PARAGRAFO A PARTE.
008950*    SE ESG-SOMENTE, A VARREDURA PARA AO ACHAR O QUINTO TICKER
008960*    DA CELULA (OS 5 PRIMEIROS TICKERS DE CADA CELULA SAO OS
008970*    PREFERIDOS PARA FILTRO ESG -- VER #BOOKUNIV).
008980*-----------------------------------------------------------------*
008990     MOVE 0   TO WRK-UNIV-QTDE.
009000     MOVE 'N' TO WRK-FIM-UNIVERSO.
009010     OPEN INPUT F-UNIVERSO.
009020     IF FS-UNIVERSO NOT = "00"
009030         MOVE WRK-NAO-ACHOU TO WRK-MSG-ERROS
009040         MOVE FS-UNIVERSO   TO WRK-FILE-STATUS
009050         PERFORM 9999-TRATA-ERRO THRU 9999-TRATA-ERRO-FIM
009060     END-IF.
009070     PERFORM 0362-LER-CELULA-UNIVERSO
009080                             THRU 0362-LER-CELULA-UNIVERSO-FIM
009090         UNTIL WRK-ACABOU-UNIVERSO
009100            OR (WRK-ESG-E-SOMENTE AND WRK-UNIV-QTDE = 5).
009110     CLOSE F-UNIVERSO.
009120     IF FS-UNIVERSO NOT = "00"
009130         MOVE WRK-ERRO-CLOSE TO WRK-MSG-ERROS
009140         MOVE FS-UNIVERSO    TO WRK-FILE-STATUS
009150         PERFORM 9999-TRATA-ERRO THRU 9999-TRATA-ERRO-FIM
009160     END-IF.
009170 0360-OBTER-UNIVERSO-FIM.
009180     EXIT.
009190
009200 0362-LER-CELULA-UNIVERSO.
009210     READ F-UNIVERSO
009220         AT END
009230             MOVE 'S' TO WRK-FIM-UNIVERSO
009240     END-READ.
009250     IF FS-UNIVERSO NOT = "00" AND FS-UNIVERSO NOT = "10"
009260         MOVE WRK-ERRO-LEITURA TO WRK-MSG-ERROS
009270         MOVE FS-UNIVERSO      TO WRK-FILE-STATUS
009280         PERFORM 9999-TRATA-ERRO THRU 9999-TRATA-ERRO-FIM
009290     END-IF.
009300     IF NOT WRK-ACABOU-UNIVERSO
009310         IF UNV-CLASSE = WRK-CLASSE-NOME
009320            AND (WRK-REGIAO-IDX = 4 OR UNV-REGIAO = WRK-REGIAO-NOME)
009330             ADD 1 TO WRK-UNIV-QTDE
009340             MOVE UNV-TICKER TO WRK-TICKER-ATUAL
009350             PERFORM 0355-AVALIAR-TICKER THRU 0355-AVALIAR-TICKER-FIM
009360         END-IF
009370     END-IF.
009380 0362-LER-CELULA-UNIVERSO-FIM.
009390     EXIT.
009400
009410*-----------------------------------------------------------------*
009420 0365-OBTER-ETF-PRIMARIO                 SECTION.
009430*-----------------------------------------------------------------*
009440*    ETF PRIMARIO DO RESUMO DO RELATORIO: REGIAO WRK-ETF-REGIAO-IDX
009450*    (SEMPRE 1 = EUROPA NESTE RELATORIO) NO NIVEL DE RISCO DO
009460*    INVESTIDOR.  REGIAO 4 = "Any" NAO TEM ENTRADA PROPRIA -- O
009470*    PERFIL E O TICKER SAO FIXOS (BALANCED / EUNL.DE) EM QUALQUER
009480*    NIVEL DE RISCO (VER REQ. 0458); RESERVADO PARA REAPROVEITA-
009490*    MENTO FUTURO DESTE PARAGRAFO PELA TELA CICS DE SIMULACAO, DO
009500*    MESMO JEITO QUE 0360-OBTER-UNIVERSO.
009510*-----------------------------------------------------------------*
009520     IF WRK-ETF-REGIAO-IDX = 4
009530         MOVE "Balanced    "        TO WRK-ETF-PRIM-NOME
009540         MOVE "EUNL.DE   "          TO WRK-ETF-PRIM-TICKER
009550     ELSE
009560         EVALUATE WRK-NIVEL-RISCO
009570             WHEN 1
009580                 MOVE "DEFENSIVE   " TO WRK-ETF-PRIM-NOME
009590                 EVALUATE WRK-ETF-REGIAO-IDX
009600                     WHEN 1 MOVE "EBND.DE   " TO WRK-ETF-PRIM-TICKER
009610                     WHEN 2 MOVE "SHY       " TO WRK-ETF-PRIM-TICKER
009620                     WHEN 3 MOVE "EMB       " TO WRK-ETF-PRIM-TICKER
009630                 END-EVALUATE
009640             WHEN 2
009650                 MOVE "CONSERVATIVE" TO WRK-ETF-PRIM-NOME
009660                 EVALUATE WRK-ETF-REGIAO-IDX
009670                     WHEN 1 MOVE "EUNA.DE   " TO WRK-ETF-PRIM-TICKER
009680                     WHEN 2 MOVE "AGG       " TO WRK-ETF-PRIM-TICKER
009690                     WHEN 3 MOVE "VWOB      " TO WRK-ETF-PRIM-TICKER
009700                 END-EVALUATE
009710             WHEN 3
009720                 MOVE "BALANCED    " TO WRK-ETF-PRIM-NOME
009730                 EVALUATE WRK-ETF-REGIAO-IDX
009740                     WHEN 1 MOVE "IEUR      " TO WRK-ETF-PRIM-TICKER
009750                     WHEN 2 MOVE "SPY       " TO WRK-ETF-PRIM-TICKER
009760                     WHEN 3 MOVE "IEMG      " TO WRK-ETF-PRIM-TICKER
009770                 END-EVALUATE
009780             WHEN 4
009790                 MOVE "GROWTH TILT " TO WRK-ETF-PRIM-NOME
009800                 EVALUATE WRK-ETF-REGIAO-IDX
009810                     WHEN 1 MOVE "EXW1.DE   " TO WRK-ETF-PRIM-TICKER
009820                     WHEN 2 MOVE "QQQ       " TO WRK-ETF-PRIM-TICKER
009830                     WHEN 3 MOVE "EEM       " TO WRK-ETF-PRIM-TICKER
009840                 END-EVALUATE
009850             WHEN 5
009860                 MOVE "AGGRESSIVE  " TO WRK-ETF-PRIM-NOME
009870                 EVALUATE WRK-ETF-REGIAO-IDX
009880                     WHEN 1 MOVE "IWDA.AS   " TO WRK-ETF-PRIM-TICKER
009890                     WHEN 2 MOVE "IWM       " TO WRK-ETF-PRIM-TICKER
009900                     WHEN 3 MOVE "EEMS      " TO WRK-ETF-PRIM-TICKER
009910                 END-EVALUATE
009920         END-EVALUATE
009930     END-IF.
009940 0365-OBTER-ETF-PRIMARIO-FIM.
009950     EXIT.
009960
009970*-----------------------------------------------------------------*
009980 0370-LOCALIZAR-METRICA                  SECTION.
009990*-----------------------------------------------------------------*
010000*    REABRE F-METRICAS E VARRE SEQUENCIALMENTE DESDE O INICIO ATE
010010*    ACHAR O TICKER OU ATINGIR EOF (O ARQUIVO CHEGA ORDENADO
010020*    ASCENDENTE POR TICKER, MAS A ORDEM DE BUSCA AQUI E A DA
010030*    CELULA REGIAO/CLASSE, NAO A ALFABETICA -- POR ISSO A
010040*    REABERTURA A CADA TICKER).  TICKER SEM REGISTRO DE METRICA E
010050*    TRATADO COMO TOTALMENTE AUSENTE (VER ALT7, REQ. 0559).
010060*-----------------------------------------------------------------*
010070     MOVE 'N' TO WRK-MET-ACHOU.
010080     MOVE 0   TO WRK-MET-EV-EBITDA.
010090     MOVE 'N' TO WRK-MET-EV-FLAG.
010100     MOVE 0   TO WRK-MET-FCF-YIELD.
010110     MOVE 'N' TO WRK-MET-FCF-FLAG.
010120     MOVE 0   TO WRK-MET-VOLATILIDADE.
010130     MOVE 'N' TO WRK-MET-VOL-FLAG.
010140     MOVE 50  TO WRK-MET-ESG-SCORE.
010150     OPEN INPUT F-METRICAS.
010160     IF FS-METRICAS NOT = "00"
010170         MOVE WRK-NAO-ACHOU TO WRK-MSG-ERROS
010180         MOVE FS-METRICAS   TO WRK-FILE-STATUS
010190         PERFORM 9999-TRATA-ERRO THRU 9999-TRATA-ERRO-FIM
010200     END-IF.
010210     MOVE 'N' TO WS-FIM-METRICAS.
010220     PERFORM 0372-LER-METRICA THRU 0372-LER-METRICA-FIM
010230         UNTIL WS-ACABOU-METRICAS OR WRK-MET-FOI-ACHADA.
010240     CLOSE F-METRICAS.
010250     IF FS-METRICAS NOT = "00"
010260         MOVE WRK-ERRO-CLOSE TO WRK-MSG-ERROS
010270         MOVE FS-METRICAS    TO WRK-FILE-STATUS
010280         PERFORM 9999-TRATA-ERRO THRU 9999-TRATA-ERRO-FIM
010290     END-IF.
010300 0370-LOCALIZAR-METRICA-FIM.
010310     EXIT.
010320
010330 0372-LER-METRICA.
010340     READ F-METRICAS
010350         AT END
010360             MOVE 'S' TO WS-FIM-METRICAS
010370     END-READ.
010380     IF FS-METRICAS NOT = "00" AND FS-METRICAS NOT = "10"
010390         MOVE WRK-ERRO-LEITURA TO WRK-MSG-ERROS
010400         MOVE FS-METRICAS      TO WRK-FILE-STATUS
010410         PERFORM 9999-TRATA-ERRO THRU 9999-TRATA-ERRO-FIM
010420     END-IF.
010430     IF NOT WS-ACABOU-METRICAS
010440         IF MTC-TICKER = WRK-TICKER-ATUAL
010450             MOVE 'Y' TO WRK-MET-ACHOU
010460             MOVE MET-EV-EBITDA    TO WRK-MET-EV-EBITDA
010470             MOVE MET-EV-FLAG      TO WRK-MET-EV-FLAG
010480             MOVE MET-FCF-YIELD    TO WRK-MET-FCF-YIELD
010490             MOVE MET-FCF-FLAG     TO WRK-MET-FCF-FLAG
010500             MOVE MET-VOLATILIDADE TO WRK-MET-VOLATILIDADE
010510             MOVE MET-VOL-FLAG     TO WRK-MET-VOL-FLAG
010520             MOVE MET-ESG-SCORE    TO WRK-MET-ESG-SCORE
010530         END-IF
010540     END-IF.
010550 0372-LER-METRICA-FIM.
010560     EXIT.
010570
010580*-----------------------------------------------------------------*
010590 0380-APLICAR-FILTRO                     SECTION.
010600*-----------------------------------------------------------------*
010610*    SO EXISTEM TETOS (MAXIMOS); NAO HA PISO.  UMA METRICA
010620*    AUSENTE NUNCA REPROVA O CANDIDATO.  FCF-YIELD E ESG-SCORE
010630*    NUNCA SAO FILTRADOS.
010640*-----------------------------------------------------------------*
010650     MOVE 'S' TO WRK-PASSOU-FILTRO.
010660     IF WRK-MET-EV-TEM AND WRK-FLT-TEM-TETO-EV
010670         IF WRK-MET-EV-EBITDA > WRK-FLT-EV-MAX
010680             MOVE 'N' TO WRK-PASSOU-FILTRO
010690         END-IF
010700     END-IF.
010710     IF WRK-PASSOU AND WRK-MET-VOL-TEM
010720         IF WRK-MET-VOLATILIDADE > WRK-FLT-VOL-MAX
010730             MOVE 'N' TO WRK-PASSOU-FILTRO
010740         END-IF
010750     END-IF.
010760 0380-APLICAR-FILTRO-FIM.
010770     EXIT.
010780
010790*-----------------------------------------------------------------*
010800 0390-CALCULAR-PONTUACAO                 SECTION.
010810*-----------------------------------------------------------------*
010820*    APLICA OS VALORES PADRAO (METRICA AUSENTE), CALCULA OS 4
010830*    SUB-SCORES LIMITADOS A [0,1], COMBINA PELOS PESOS DO
010840*    NIVEL DE RISCO E MULTIPLICA PELO PESO DA CLASSE.
010850*-----------------------------------------------------------------*
010860     IF NOT WRK-MET-EV-TEM OR WRK-MET-EV-EBITDA <= 0
010870         MOVE 20 TO WRK-MET-EV-EBITDA
010880     END-IF.
010890     IF NOT WRK-MET-FCF-TEM
010900         MOVE 0.02 TO WRK-MET-FCF-YIELD
010910     END-IF.
010920     IF NOT WRK-MET-VOL-TEM
010930         MOVE 0.30 TO WRK-MET-VOLATILIDADE
010940     END-IF.
010950*
010960     COMPUTE WRK-CALC-AUX ROUNDED = (20 - WRK-MET-EV-EBITDA) / 15.
010970     PERFORM 0392-LIMITAR-0-1 THRU 0392-LIMITAR-0-1-FIM.
010980     MOVE WRK-CALC-AUX TO WRK-SCORE-EV.
010990*
011000     COMPUTE WRK-CALC-AUX ROUNDED = WRK-MET-FCF-YIELD / 0.10.
011010     PERFORM 0392-LIMITAR-0-1 THRU 0392-LIMITAR-0-1-FIM.
011020     MOVE WRK-CALC-AUX TO WRK-SCORE-FCF.
011030*
011040     COMPUTE WRK-CALC-AUX ROUNDED =
011050         (0.50 - WRK-MET-VOLATILIDADE) / 0.40.
011060     PERFORM 0392-LIMITAR-0-1 THRU 0392-LIMITAR-0-1-FIM.
011070     MOVE WRK-CALC-AUX TO WRK-SCORE-VOL.
011080*
011090     COMPUTE WRK-CALC-AUX ROUNDED = WRK-MET-ESG-SCORE / 100.
011100     PERFORM 0392-LIMITAR-0-1 THRU 0392-LIMITAR-0-1-FIM.
011110     MOVE WRK-CALC-AUX TO WRK-SCORE-ESG.
011120*
011130     COMPUTE WRK-SCORE-TOTAL ROUNDED =
011140         ((WRK-SCORE-EV  * WRK-FLT-PESO-EV)  +
011150          (WRK-SCORE-FCF * WRK-FLT-PESO-FCF) +
011160          (WRK-SCORE-VOL * WRK-FLT-PESO-VOL) +
011170          (WRK-SCORE-ESG * WRK-FLT-PESO-ESG)) / 100.
011180     COMPUTE WRK-SCORE-FINAL ROUNDED =
011190         WRK-SCORE-TOTAL * WRK-CLASSE-PESO.
011200 0390-CALCULAR-PONTUACAO-FIM.
011210     EXIT.
011220
011230 0392-LIMITAR-0-1.
011240     IF WRK-CALC-AUX < 0
011250         MOVE 0 TO WRK-CALC-AUX
011260     END-IF.
011270     IF WRK-CALC-AUX > 1
011280         MOVE 1 TO WRK-CALC-AUX
011290     END-IF.
011300 0392-LIMITAR-0-1-FIM.
011310     EXIT.
011320
011330*-----------------------------------------------------------------*
011340 0395-ATUALIZAR-TOP2                     SECTION.
011350*-----------------------------------------------------------------*
011360*    MANTEM OS DOIS MELHORES SCORE-FINAL DA REGIAO.  EMPATE NAO
011370*    DESLOCA O CANDIDATO JA OCUPANTE DO POSTO (ESTAVEL: QUEM
011380*    CHEGOU PRIMEIRO FICA QUANDO OS SCORES SAO IGUAIS).
011390*-----------------------------------------------------------------*
011400     IF WRK-TOP1-OCUPADO NOT = 'Y'
011410         PERFORM 0396-GRAVAR-POSTO-1 THRU 0396-GRAVAR-POSTO-1-FIM
011420     ELSE
011430         IF WRK-SCORE-FINAL > WRK-TOP1-FINAL
011440             MOVE WRK-TOP1-CANDIDATO TO WRK-TOP2-CANDIDATO
011450             PERFORM 0396-GRAVAR-POSTO-1 THRU 0396-GRAVAR-POSTO-1-FIM
011460         ELSE
011470             IF WRK-TOP2-OCUPADO NOT = 'Y'
011480                 PERFORM 0397-GRAVAR-POSTO-2
011490                                      THRU 0397-GRAVAR-POSTO-2-FIM
011500             ELSE
011510                 IF WRK-SCORE-FINAL > WRK-TOP2-FINAL
011520                     PERFORM 0397-GRAVAR-POSTO-2
011530                                      THRU 0397-GRAVAR-POSTO-2-FIM
011540                 END-IF
011550             END-IF
011560         END-IF
011570     END-IF.
011580 0395-ATUALIZAR-TOP2-FIM.
011590     EXIT.
011600
011610 0396-GRAVAR-POSTO-1.
011620     MOVE 'Y'                TO WRK-TOP1-OCUPADO.
011630     MOVE WRK-REGIAO-NOME    TO WRK-TOP1-REGIAO.
011640     MOVE WRK-CLASSE-NOME    TO WRK-TOP1-CLASSE.
011650     MOVE WRK-TICKER-ATUAL   TO WRK-TOP1-TICKER.
011660     MOVE WRK-SCORE-TOTAL    TO WRK-TOP1-SCORE.
011670     MOVE WRK-CLASSE-PESO    TO WRK-TOP1-PESO.
011680     MOVE WRK-SCORE-FINAL    TO WRK-TOP1-FINAL.
011690 0396-GRAVAR-POSTO-1-FIM.
011700     EXIT.
011710
011720 0397-GRAVAR-POSTO-2.
011730     MOVE 'Y'                TO WRK-TOP2-OCUPADO.
011740     MOVE WRK-REGIAO-NOME    TO WRK-TOP2-REGIAO.
011750     MOVE WRK-CLASSE-NOME    TO WRK-TOP2-CLASSE.
011760     MOVE WRK-TICKER-ATUAL   TO WRK-TOP2-TICKER.
011770     MOVE WRK-SCORE-TOTAL    TO WRK-TOP2-SCORE.
011780     MOVE WRK-CLASSE-PESO    TO WRK-TOP2-PESO.
011790     MOVE WRK-SCORE-FINAL    TO WRK-TOP2-FINAL.
011800 0397-GRAVAR-POSTO-2-FIM.
011810     EXIT.
011820
011830*-----------------------------------------------------------------*
011840 0410-ESCREVER-CABECALHO                 SECTION.
011850*-----------------------------------------------------------------*
011860     MOVE WRK-DATA-EXEC-ED      TO CAB-DATA-EXEC.
011870     WRITE REG-RELATORIO FROM WS-CAB-TITULO AFTER TOP-OF-FORM.
011880     MOVE WRK-INVESTIDOR-ID     TO CAB-INVESTIDOR-ID.
011890     MOVE WRK-NIVEL-RISCO       TO CAB-NIVEL-RISCO.
011900     MOVE WRK-NIVEL-NOME        TO CAB-NIVEL-NOME.
011910     WRITE REG-RELATORIO FROM WS-CAB-INVESTIDOR AFTER 2 LINE.
011920     MOVE WRK-ETF-PRIM-TICKER   TO CAB-ETF-TICKER.
011930     MOVE WRK-ETF-PRIM-TICKER   TO WRK-TICKER-ATUAL.
011940     PERFORM 0425-LOCALIZAR-PRODUTO THRU 0425-LOCALIZAR-PRODUTO-FIM.
011950     MOVE WRK-PRODUTO-NOME      TO CAB-ETF-NOME.
011960     WRITE REG-RELATORIO FROM WS-CAB-ETF-PRIMARIO AFTER 1 LINE.
011970     MOVE WRK-ALC-BONDS         TO ALC-BONDS-ED.
011980     MOVE WRK-ALC-ETF           TO ALC-ETF-ED.
011990     MOVE WRK-ALC-STOCKS        TO ALC-STOCKS-ED.
012000     WRITE REG-RELATORIO FROM WS-LINHA-ALOCACAO AFTER 1 LINE.
012010 0410-ESCREVER-CABECALHO-FIM.
012020     EXIT.
012030
012040*-----------------------------------------------------------------*
012050 0420-ESCREVER-DETALHE                   SECTION.
012060*-----------------------------------------------------------------*
012070     IF WRK-CUR-TEM-CAND
012080         MOVE WRK-CUR-REGIAO  TO DET-REGIAO
012090         MOVE WRK-CUR-CLASSE  TO DET-CLASSE-ATIVO
012100         MOVE WRK-CUR-TICKER  TO DET-TICKER
012110         MOVE WRK-CUR-TICKER  TO WRK-TICKER-ATUAL
012120         PERFORM 0425-LOCALIZAR-PRODUTO THRU 0425-LOCALIZAR-PRODUTO-FIM
012130         MOVE WRK-PRODUTO-NOME TO DET-PRODUTO-NOME
012140         MOVE WRK-CUR-SCORE    TO DET-SCORE-ED
012150         MOVE WRK-CUR-PESO     TO DET-PESO-ED
012160         MOVE WRK-CUR-FINAL    TO DET-SCORE-FINAL-ED
012170         WRITE REG-RELATORIO FROM WS-LINHA-DETALHE AFTER 1 LINE
012180         ADD 1 TO WRK-QT-LINHAS
012190         ADD 1 TO ACU-LINHAS-RECOM
012200         MOVE SPACES            TO REG-RECOMENDA
012210         MOVE WRK-INVESTIDOR-ID TO SAI-INVESTIDOR-ID
012220         MOVE WRK-CUR-REGIAO    TO SAI-REGIAO
012230         MOVE WRK-CUR-TICKER    TO SAI-TICKER
012240         MOVE WRK-CUR-CLASSE    TO SAI-CLASSE-ATIVO
012250         MOVE WRK-PRODUTO-NOME  TO SAI-PRODUTO-NOME
012260         MOVE WRK-CUR-SCORE     TO SAI-SCORE
012270         MOVE WRK-CUR-PESO      TO SAI-PESO-CLASSE
012280         MOVE WRK-CUR-FINAL     TO SAI-SCORE-FINAL
012290         WRITE REG-RECOMENDA
012300         IF FS-RECOMENDA NOT = "00"
012310             MOVE WRK-NAO-GRAVOU TO WRK-MSG-ERROS
012320             MOVE FS-RECOMENDA   TO WRK-FILE-STATUS
012330             PERFORM 9999-TRATA-ERRO THRU 9999-TRATA-ERRO-FIM
012340         END-IF
012350     END-IF.
012360 0420-ESCREVER-DETALHE-FIM.
012370     EXIT.
012380
012390*-----------------------------------------------------------------*
012400 0425-LOCALIZAR-PRODUTO                  SECTION.
012410*-----------------------------------------------------------------*
012420*    TICKER CONHECIDO: NOME COMERCIAL COMPLETO DO PRODUTO.
012430*    TICKER DESCONHECIDO: NOME = PROPRIO TICKER (A CATEGORIA
012440*    "CLASSE DO ATIVO CAPITALIZADA" DA TABELA ORIGINAL NAO SE
012450*    APLICA AQUI -- O RELATORIO E O ARQUIVO DE SAIDA JA TRAZEM
012460*    A CLASSE DO ATIVO EM CAMPO PROPRIO).
012470*-----------------------------------------------------------------*
012480     MOVE WRK-TICKER-ATUAL TO WRK-PRODUTO-NOME.
012490     EVALUATE WRK-TICKER-ATUAL
012500         WHEN "EBND.DE   "
012510             MOVE "ISHARES CORE EUR GOVT BOND UCITS ETF"
012520                                        TO WRK-PRODUTO-NOME
012530         WHEN "EUNA.DE   "
012540             MOVE "ISHARES EURO CORPORATE BOND UCITS ETF"
012550                                        TO WRK-PRODUTO-NOME
012560         WHEN "IEUR      "
012570             MOVE "ISHARES CORE MSCI EUROPE ETF"
012580                                        TO WRK-PRODUTO-NOME
012590         WHEN "SPY       "
012600             MOVE "SPDR S&P 500 ETF TRUST"
012610                                        TO WRK-PRODUTO-NOME
012620         WHEN "IWM       "
012630             MOVE "ISHARES RUSSELL 2000 ETF"
012640                                        TO WRK-PRODUTO-NOME
012650         WHEN OTHER
012660             CONTINUE
012670     END-EVALUATE.
012680 0425-LOCALIZAR-PRODUTO-FIM.
012690     EXIT.
012700
012710*-----------------------------------------------------------------*
012720 0430-ESCREVER-RODAPE                    SECTION.
012730*-----------------------------------------------------------------*
012740     MOVE WRK-INVESTIDOR-ID TO QBR-INVESTIDOR-ID.
012750     MOVE WRK-QT-LINHAS     TO QBR-QT-LINHAS-ED.
012760     WRITE REG-RELATORIO FROM WS-LINHA-QUEBRA AFTER 2 LINE.
012770 0430-ESCREVER-RODAPE-FIM.
012780     EXIT.
012790
012800*-----------------------------------------------------------------*
012810 0500-FINALIZAR                          SECTION.
012820*-----------------------------------------------------------------*
012830     PERFORM 0510-IMP-TOTAIS THRU 0510-IMP-TOTAIS-FIM.
012840     CLOSE F-PERGUNTAS
012850           F-RECOMENDA
012860           F-RELATORIO.
012870 0500-FINALIZAR-FIM.
012880     EXIT.
012890
012900 0510-IMP-TOTAIS.
012910     WRITE REG-RELATORIO FROM WS-TOT-TITULO AFTER TOP-OF-FORM.
012920     MOVE ACU-INVESTIDORES  TO TOT-INVESTIDORES-ED.
012930     WRITE REG-RELATORIO FROM WS-TOT-INVESTIDORES AFTER 2 LINE.
012940     MOVE ACU-LINHAS-RECOM  TO TOT-LINHAS-RECOM-ED.
012950     WRITE REG-RELATORIO FROM WS-TOT-LINHAS-RECOM AFTER 1 LINE.
012960     MOVE 1          TO TOT-NIVEL-NUM.
012970     MOVE ACU-NIVEL-1 TO TOT-NIVEL-QTDE-ED.
012980     WRITE REG-RELATORIO FROM WS-TOT-NIVEL AFTER 1 LINE.
012990     MOVE 2          TO TOT-NIVEL-NUM.
013000     MOVE ACU-NIVEL-2 TO TOT-NIVEL-QTDE-ED.
013010     WRITE REG-RELATORIO FROM WS-TOT-NIVEL AFTER 1 LINE.
013020     MOVE 3          TO TOT-NIVEL-NUM.
013030     MOVE ACU-NIVEL-3 TO TOT-NIVEL-QTDE-ED.
013040     WRITE REG-RELATORIO FROM WS-TOT-NIVEL AFTER 1 LINE.
013050     MOVE 4          TO TOT-NIVEL-NUM.
013060     MOVE ACU-NIVEL-4 TO TOT-NIVEL-QTDE-ED.
013070     WRITE REG-RELATORIO FROM WS-TOT-NIVEL AFTER 1 LINE.
013080     MOVE 5          TO TOT-NIVEL-NUM.
013090     MOVE ACU-NIVEL-5 TO TOT-NIVEL-QTDE-ED.
013100     WRITE REG-RELATORIO FROM WS-TOT-NIVEL AFTER 1 LINE.
013110 0510-IMP-TOTAIS-FIM.
013120     EXIT.
013130
013140*-----------------------------------------------------------------*
013150 9999-TRATA-ERRO                         SECTION.
013160*-----------------------------------------------------------------*
013170     DISPLAY "========== RELCART INTERROMPIDO ==========".
013180     DISPLAY "MENSAGEM...:" WRK-MSG-ERROS.
013190     DISPLAY "STATUS.....:" WRK-FILE-STATUS.
013200     CLOSE F-PERGUNTAS
013210           F-RECOMENDA
013220           F-RELATORIO.
013230     STOP RUN.
013240 9999-TRATA-ERRO-FIM.
013250     EXIT.
