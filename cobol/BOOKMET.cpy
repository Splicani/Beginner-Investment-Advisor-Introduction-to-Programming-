000100*=================================================================*
000200*    BOOK....... : #BOOKMET
000300*    PROGRAMADOR.: MATHEUS H MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 09 / 08 / 1989
000700*-----------------------------------------------------------------*
000800*    OBJETIVO.... : LAYOUT DO REGISTRO DE METRICAS DE MERCADO
000900*                   POR TICKER (ARQUIVO F-METRICAS).  LIDO SOB
001000*                   DEMANDA, UM TICKER DE CADA VEZ, PELO
001100*                   PARAGRAFO 0370-LOCALIZAR-METRICA (REABRE O
001200*                   ARQUIVO E VARRE ATE ACHAR O TICKER OU EOF).
001300*                   LRECL = 033 (10+7+1+5+1+5+1+3).
001400*    OBSERVACOES. : ARQUIVO CHEGA ORDENADO ASCENDENTE POR TICKER
001500*                   -- NAO E REORDENADO AQUI, SO LIDO.
001600*                   SEM FILLER DE EXPANSAO -- LAYOUT EXTERNO
001700*                   FIXADO PELO LOTE DE COTACOES DIARIAS.
001700*-----------------------------------------------------------------*
001800*                            ALTERACOES
001900*-----------------------------------------------------------------*
002000*    PROGRAMADOR: MATHEUS H MEDEIROS
002100*    ANALISTA   : IVAN SANCHES
002200*    DATA.......: 09 / 08 / 1989
002300*    OBJETIVO...: VERSAO INICIAL.
002310*-----------------------------------------------------------------*
002320*    PROGRAMADOR: MATHEUS H MEDEIROS
002330*    ANALISTA   : IVAN SANCHES
002340*    DATA.......: 03 / 12 / 2007
002350*    OBJETIVO...: REQ. 0594 -- RETIRADA A TABELA EM MEMORIA
002360*                 #BOOKMETT (OCCURS/SEARCH ALL); A LOCALIZACAO
002370*                 DA METRICA DE UM TICKER PASSOU A SER UMA
002380*                 LEITURA SEQUENCIAL SOB DEMANDA DESTE ARQUIVO.
002390*                 INCLUIDA VISAO ALTERNATIVA REG-METRICA-CHAVE
002395*                 PARA COMPARAR SO O TICKER NA BUSCA.
002400*=================================================================*
002500 01  REG-METRICA.
002600     05  MET-TICKER                  PIC X(010).
002700     05  MET-EV-EBITDA               PIC S9(004)V9(002)
002800                                      SIGN IS TRAILING SEPARATE.
002900     05  MET-EV-FLAG                 PIC X(001).
003000         88  MET-EV-PRESENTE             VALUE 'Y'.
003100     05  MET-FCF-YIELD               PIC S9(001)V9(004).
003200     05  MET-FCF-FLAG                PIC X(001).
003300         88  MET-FCF-PRESENTE            VALUE 'Y'.
003400     05  MET-VOLATILIDADE            PIC 9(001)V9(004).
003500     05  MET-VOL-FLAG                PIC X(001).
003600         88  MET-VOL-PRESENTE            VALUE 'Y'.
003700     05  MET-ESG-SCORE               PIC 9(003).
003800*-----------------------------------------------------------------*
003900*    VISAO ALTERNATIVA DO REGISTRO ACIMA, SO COM O TICKER, USADA
004000*    NA COMPARACAO DE CHAVE EM 0370-LOCALIZAR-METRICA.
004100*-----------------------------------------------------------------*
004200 01  REG-METRICA-CHAVE REDEFINES REG-METRICA.
004300     05  MTC-TICKER                  PIC X(010).
004400     05  FILLER                      PIC X(023).
