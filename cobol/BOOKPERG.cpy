000100*=================================================================*
000200*    BOOK....... : #BOOKPERG
000300*    PROGRAMADOR.: MATHEUS H MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 09 / 08 / 1989
000700*-----------------------------------------------------------------*
000800*    OBJETIVO.... : LAYOUT DO REGISTRO DE RESPOSTAS DO
000900*                   QUESTIONARIO DE PERFIL DO INVESTIDOR
001000*                   (ARQUIVO F-PERGUNTAS).
001100*                   LRECL = 038 -- UM REGISTRO POR INVESTIDOR.
001200*    OBSERVACOES. : LAYOUT FIXADO PELO PORTAL DE CAPTACAO (FORA
001300*                   DESTE SHOP); SEM FILLER DE EXPANSAO.
001400*                   RESPOSTA(16) = 99 SIGNIFICA "NAO RESPONDIDA".
001500*-----------------------------------------------------------------*
001600*                            ALTERACOES
001700*-----------------------------------------------------------------*
001800*    PROGRAMADOR: MATHEUS H MEDEIROS
001900*    ANALISTA   : IVAN SANCHES
002000*    DATA.......: 09 / 08 / 1989
002100*    OBJETIVO...: VERSAO INICIAL.
002200*=================================================================*
002300 01  REG-PERGUNTA.
002400     05  PRG-INVESTIDOR-ID           PIC X(008).
002500     05  PRG-RESPOSTA OCCURS 15 TIMES
002600                      INDEXED BY PRG-RESP-IDX
002700                      PIC 9(002).
