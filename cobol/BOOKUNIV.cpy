000100*=================================================================*
000200*    BOOK....... : #BOOKUNIV
000300*    PROGRAMADOR.: MATHEUS H MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 09 / 08 / 1989
000700*-----------------------------------------------------------------*
000800*    OBJETIVO.... : LAYOUT DO REGISTRO DO CADASTRO DE UNIVERSO DE
000900*                   ATIVOS POR REGIAO E CLASSE (ARQUIVO F-UNIVERSO)
001000*                   -- 15 TICKERS POR CELULA REGIAO X CLASSE, 9
001100*                   CELULAS, 135 REGISTROS.  LRECL = 032 (16+6+10).
001200*    OBSERVACOES. : ARQUIVO CHEGA AGRUPADO POR REGIAO E DENTRO DA
001300*                   REGIAO POR CLASSE (BONDS/ETF/STOCKS), NESTA
001400*                   ORDEM; DENTRO DA CELULA, OS 5 PRIMEIROS
001500*                   TICKERS SAO OS PREFERIDOS PARA FILTRO ESG
001600*                   (VER 0360-OBTER-UNIVERSO).  MANTIDO PELA AREA
001700*                   DE PRODUTOS, FORA DESTE SHOP -- SO LIDO AQUI.
001800*                   O TICKER "HDFCBANK.NS" (11 POSICOES) EXCEDE
001900*                   A PIC X(010) E E GRAVADO TRUNCADO PARA
002000*                   "HDFCBANK.N" -- MESMA REGRA DE TRUNCAMENTO DO
002100*                   CAMPO TICKER NOS DEMAIS ARQUIVOS.
002200*                   REGIAO E CLASSE GRAVADAS NO MESMO TEXTO QUE SAI
002300*                   NO RELATORIO E NO ARQUIVO DE RECOMENDACAO
002400*                   ("Europe"/"North America"/"Emerging Markets",
002500*                   "bonds"/"etf"/"stocks") PARA EVITAR CONVERSAO
002600*                   DE CAIXA NA HORA DA COMPARACAO/IMPRESSAO.
002700*                   SEM FILLER DE EXPANSAO -- LAYOUT EXTERNO
002800*                   FIXADO PELA AREA DE PRODUTOS.
002900*-----------------------------------------------------------------*
003000*                            ALTERACOES
003100*-----------------------------------------------------------------*
003200*    PROGRAMADOR: MATHEUS H MEDEIROS
003300*    ANALISTA   : IVAN SANCHES
003400*    DATA.......: 09 / 08 / 1989
003500*    OBJETIVO...: VERSAO INICIAL -- TABELA EM REDEFINES DE LITERAL
003600*                 REPRODUZIDA DO MOTOR DE RECOMENDACAO ORIGINAL
003700*                 (9 CELULAS X 15 TICKERS).
003800*-----------------------------------------------------------------*
003900*    PROGRAMADOR: MATHEUS H MEDEIROS
004000*    ANALISTA   : IVAN SANCHES
004100*    DATA.......: 03 / 12 / 2007
004200*    OBJETIVO...: REQ. 0594 -- TABELA EM REDEFINES DE LITERAL
004300*                 SUBSTITUIDA POR ESTE LAYOUT DE REGISTRO; O
004400*                 UNIVERSO PASSOU A SER LIDO DO NOVO ARQUIVO
004500*                 F-UNIVERSO (UM TICKER POR REGISTRO), VARRIDO
004600*                 SEQUENCIALMENTE PELO PARAGRAFO 0360-OBTER-
004700*                 UNIVERSO A CADA CELULA REGIAO/CLASSE PEDIDA --
004800*                 SEM TABELA EM MEMORIA, NOS MOLDES DO CADASTRO
004900*                 DE METRICAS (#BOOKMET).
005000*=================================================================*
005100 01  REG-UNIVERSO.
005200     05  UNV-REGIAO                  PIC X(016).
005300     05  UNV-CLASSE                  PIC X(006).
005400     05  UNV-TICKER                  PIC X(010).
005500*-----------------------------------------------------------------*
005600*    VISAO ALTERNATIVA DO REGISTRO ACIMA, REGIAO+CLASSE EM UM SO
005700*    CAMPO, USADA PARA COMPARAR A CHAVE DA CELULA DE UMA SO VEZ
005800*    EM 0360-OBTER-UNIVERSO (EVITA DUPLA COMPARACAO IF).
005900*-----------------------------------------------------------------*
006000 01  REG-UNIVERSO-CHAVE REDEFINES REG-UNIVERSO.
006100     05  UNV-CHAVE-REGIAO-CLASSE     PIC X(022).
006200     05  FILLER                      PIC X(010).
