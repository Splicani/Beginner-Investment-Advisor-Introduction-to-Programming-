000100*=================================================================*
000200*    BOOK....... : #BOOKTOT
000300*    PROGRAMADOR.: MATHEUS H MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 09 / 08 / 1989
000700*-----------------------------------------------------------------*
000800*    OBJETIVO.... : PAGINA DE TOTAIS DE FIM DE PROCESSAMENTO DO
000900*                   RELATORIO DE RECOMENDACAO DE CARTEIRA
001000*                   (F-RELATORIO) -- QUANTIDADE DE INVESTIDORES
001100*                   PROCESSADOS, QUANTIDADE DE LINHAS DE
001200*                   RECOMENDACAO GRAVADAS E QUANTIDADE DE
001300*                   INVESTIDORES POR NIVEL DE RISCO (1 A 5).
001400*-----------------------------------------------------------------*
001500*                            ALTERACOES
001600*-----------------------------------------------------------------*
001700*    PROGRAMADOR: MATHEUS H MEDEIROS
001800*    ANALISTA   : IVAN SANCHES
001900*    DATA.......: 09 / 08 / 1989
002000*    OBJETIVO...: VERSAO INICIAL.
002100*=================================================================*
002200 01  WS-TOT-TITULO.
002300     05  FILLER                      PIC X(040)          VALUE
002400         "***** TOTAIS DE PROCESSAMENTO *****".
002500     05  FILLER                      PIC X(092)          VALUE SPACES.
002600*-----------------------------------------------------------------*
002700 01  WS-TOT-INVESTIDORES.
002800     05  FILLER                      PIC X(030)          VALUE
002900         "TOTAL DE INVESTIDORES LIDOS..:".
003000     05  TOT-INVESTIDORES-ED          PIC ZZZ,ZZ9.
003100     05  FILLER                      PIC X(095)          VALUE SPACES.
003200*-----------------------------------------------------------------*
003300 01  WS-TOT-LINHAS-RECOM.
003400     05  FILLER                      PIC X(030)          VALUE
003500         "TOTAL DE LINHAS GRAVADAS.....:".
003600     05  TOT-LINHAS-RECOM-ED          PIC ZZZ,ZZ9.
003700     05  FILLER                      PIC X(095)          VALUE SPACES.
003800*-----------------------------------------------------------------*
003900 01  WS-TOT-NIVEL.
004000     05  FILLER                      PIC X(028)          VALUE
004100         "INVESTIDORES NO NIVEL DE RI".
004200     05  FILLER                      PIC X(002)          VALUE
004300         "SC".
004400     05  TOT-NIVEL-NUM                PIC 9(001).
004500     05  FILLER                      PIC X(002)          VALUE
004600         " =".
004700     05  TOT-NIVEL-QTDE-ED            PIC ZZZ,ZZ9.
004800     05  FILLER                      PIC X(092)          VALUE SPACES.
