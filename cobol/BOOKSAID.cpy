000100*=================================================================*
000200*    BOOK....... : #BOOKSAID
000300*    PROGRAMADOR.: MATHEUS H MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 09 / 08 / 1989
000700*-----------------------------------------------------------------*
000800*    OBJETIVO.... : LAYOUT DO REGISTRO DE SAIDA COM AS
000900*                   RECOMENDACOES DE ATIVOS POR INVESTIDOR
001000*                   (ARQUIVO F-RECOMENDA).  ATE 6 OCORRENCIAS
001100*                   POR INVESTIDOR (2 POR REGIAO ELEGIVEL).
001200*                   LRECL = 100 (93 DE NEGOCIO + 07 DE FOLGA).
001300*-----------------------------------------------------------------*
001400*                            ALTERACOES
001500*-----------------------------------------------------------------*
001600*    PROGRAMADOR: MATHEUS H MEDEIROS
001700*    ANALISTA   : IVAN SANCHES
001800*    DATA.......: 09 / 08 / 1989
001900*    OBJETIVO...: VERSAO INICIAL.
002000*=================================================================*
002100 01  REG-RECOMENDA.
002200     05  SAI-INVESTIDOR-ID           PIC X(008).
002300     05  SAI-REGIAO                  PIC X(016).
002400     05  SAI-TICKER                  PIC X(010).
002500     05  SAI-CLASSE-ATIVO            PIC X(006).
002600     05  SAI-PRODUTO-NOME            PIC X(040).
002700     05  SAI-SCORE                   PIC 9(001)V9(004).
002800     05  SAI-PESO-CLASSE             PIC 9(001)V9(002).
002900     05  SAI-SCORE-FINAL             PIC 9(001)V9(004).
003000     05  FILLER                      PIC X(007).
