000100*=================================================================*
000110*    BOOK....... : #BOOKERRO
000120*    PROGRAMADOR.: MATHEUS H MEDEIROS
000130*    ANALISTA....: IVAN SANCHES
000140*    CONSULTORIA.: FOURSYS
000150*    DATA........: 09 / 08 / 1989
000160*-----------------------------------------------------------------*
000170*    OBJETIVO.... : MENSAGENS-PADRAO DE ERRO DE ARQUIVO, USADAS
000180*                   PELO PARAGRAFO 9999-TRATA-ERRO PARA
000190*                   INTERROMPER O JOB QUANDO UM FILE STATUS
000200*                   DIFERENTE DE '00'/'10' FOR DETECTADO.
000210*-----------------------------------------------------------------*
000220*                            ALTERACOES
000230*-----------------------------------------------------------------*
000240*    PROGRAMADOR: MATHEUS H MEDEIROS
000250*    ANALISTA   : IVAN SANCHES
000260*    DATA.......: 09 / 08 / 1989
000270*    OBJETIVO...: VERSAO INICIAL.
000280*=================================================================*
000290 77  WRK-ARQ-OK                  PIC X(030)          VALUE
000300         "ARQUIVO PROCESSADO COM SUCESSO".
000310 77  WRK-NAO-ACHOU               PIC X(030)          VALUE
000320         "ARQUIVO NAO LOCALIZADO/OPEN...".
000330 77  WRK-ERRO-LEITURA            PIC X(030)          VALUE
000340         "ERRO DE LEITURA..............".
000350 77  WRK-NAO-GRAVOU               PIC X(030)          VALUE
000360         "ERRO DE GRAVACAO.............".
000370 77  WRK-ERRO-CLOSE               PIC X(030)          VALUE
000380         "ERRO NO CLOSE DO ARQUIVO.....".
000390 77  WRK-FILE-STATUS             PIC 9(002)          VALUE ZEROS.
000400 77  WRK-MSG-ERROS               PIC X(030)          VALUE SPACES.
