000100*=================================================================*
000200*    BOOK....... : #BOOKCABEC
000300*    PROGRAMADOR.: MATHEUS H MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 09 / 08 / 1989
000700*-----------------------------------------------------------------*
000800*    OBJETIVO.... : CABECALHOS E LINHAS DE IDENTIFICACAO DO
000900*                   RELATORIO DE RECOMENDACAO DE CARTEIRA
001000*                   (F-RELATORIO), IMPRESSO A 132 COLUNAS.
001100*                   UM BLOCO POR INVESTIDOR: CABECALHO, LINHA
001200*                   DE NIVEL DE RISCO, LINHA DE ETF PRIMARIO
001300*                   (REGIAO EUROPA), LINHA DE ALOCACAO E ATE
001400*                   15 LINHAS DE PERFIL (RESPOSTAS).
001500*-----------------------------------------------------------------*
001600*                            ALTERACOES
001700*-----------------------------------------------------------------*
001800*    PROGRAMADOR: MATHEUS H MEDEIROS
001900*    ANALISTA   : IVAN SANCHES
002000*    DATA.......: 09 / 08 / 1989
002100*    OBJETIVO...: VERSAO INICIAL.
002200*=================================================================*
002300 01  WS-CAB-TITULO.
002400     05  FILLER                      PIC X(040)          VALUE
002500         "FOURSYS - CONSULTORIA DE INVESTIMENTOS".
002600     05  FILLER                      PIC X(038)          VALUE
002700         "RELATORIO DE RECOMENDACAO DE CARTEIRA".
002800     05  FILLER                      PIC X(010)          VALUE
002900         "DATA.....:".
003000     05  CAB-DATA-EXEC               PIC X(008).
003100     05  FILLER                      PIC X(036)          VALUE SPACES.
003200*-----------------------------------------------------------------*
003300 01  WS-CAB-INVESTIDOR.
003400     05  FILLER                      PIC X(014)          VALUE
003500         "INVESTIDOR....:".
003600     05  CAB-INVESTIDOR-ID            PIC X(008).
003700     05  FILLER                      PIC X(014)          VALUE
003800         "NIVEL DE RISCO:".
003900     05  CAB-NIVEL-RISCO              PIC 9(001).
004000     05  FILLER                      PIC X(002)          VALUE SPACES.
004100     05  CAB-NIVEL-NOME               PIC X(012).
004200     05  FILLER                      PIC X(081)          VALUE SPACES.
004300*-----------------------------------------------------------------*
004400 01  WS-CAB-ETF-PRIMARIO.
004500     05  FILLER                      PIC X(026)          VALUE
004600         "ETF PRIMARIO (EUROPA)....:".
004700     05  CAB-ETF-TICKER               PIC X(010).
004800     05  FILLER                      PIC X(002)          VALUE SPACES.
004900     05  CAB-ETF-NOME                 PIC X(040).
005000     05  FILLER                      PIC X(054)          VALUE SPACES.
005100*-----------------------------------------------------------------*
005200 01  WS-LINHA-ALOCACAO.
005300     05  FILLER                      PIC X(026)          VALUE
005400         "ALOCACAO SUGERIDA........:".
005500     05  FILLER                      PIC X(007)          VALUE
005600         "BONDS =".
005700     05  ALC-BONDS-ED                 PIC Z.9999.
005800     05  FILLER                      PIC X(002)          VALUE SPACES.
005900     05  FILLER                      PIC X(005)          VALUE
006000         "ETF =".
006100     05  ALC-ETF-ED                   PIC Z.9999.
006200     05  FILLER                      PIC X(002)          VALUE SPACES.
006300     05  FILLER                      PIC X(008)          VALUE
006400         "STOCKS =".
006500     05  ALC-STOCKS-ED                PIC Z.9999.
006600     05  FILLER                      PIC X(064)          VALUE SPACES.
006700*-----------------------------------------------------------------*
006800 01  WS-LINHA-PERFIL.
006900     05  FILLER                      PIC X(011)          VALUE
007000         "PERGUNTA N.".
007100     05  PRF-NUM-PERGUNTA             PIC 9(002).
007200     05  FILLER                      PIC X(003)          VALUE
007300         " : ".
007400     05  PRF-TEXTO-RESPOSTA           PIC X(030).
007500     05  FILLER                      PIC X(086)          VALUE SPACES.
007600*-----------------------------------------------------------------*
007700 01  WS-LINHA-DET-CAB.
007800     05  FILLER                      PIC X(016)          VALUE
007900         "REGIAO".
008000     05  FILLER                      PIC X(006)          VALUE
008100         "CLASSE".
008200     05  FILLER                      PIC X(010)          VALUE
008300         "TICKER".
008400     05  FILLER                      PIC X(040)          VALUE
008500         "PRODUTO".
008600     05  FILLER                      PIC X(010)          VALUE
008700         "SCORE".
008800     05  FILLER                      PIC X(008)          VALUE
008900         "PESO".
009000     05  FILLER                      PIC X(010)          VALUE
009100         "FINAL".
009200     05  FILLER                      PIC X(032)          VALUE SPACES.
