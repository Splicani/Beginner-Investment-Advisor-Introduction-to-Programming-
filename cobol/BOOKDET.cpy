000100*=================================================================*
000200*    BOOK....... : #BOOKDET
000300*    PROGRAMADOR.: MATHEUS H MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 09 / 08 / 1989
000700*-----------------------------------------------------------------*
000800*    OBJETIVO.... : LINHA DE DETALHE DE CADA RECOMENDACAO
000900*                   (ATE 2 POR REGIAO ELEGIVEL, MAX 6 POR
001000*                   INVESTIDOR) E LINHA DE RODAPE DE QUEBRA DE
001100*                   CONTROLE POR INVESTIDOR NO RELATORIO DE
001200*                   RECOMENDACAO DE CARTEIRA (F-RELATORIO).
001300*-----------------------------------------------------------------*
001400*                            ALTERACOES
001500*-----------------------------------------------------------------*
001600*    PROGRAMADOR: MATHEUS H MEDEIROS
001700*    ANALISTA   : IVAN SANCHES
001800*    DATA.......: 09 / 08 / 1989
001900*    OBJETIVO...: VERSAO INICIAL.
002000*=================================================================*
002100 01  WS-LINHA-DETALHE.
002200     05  DET-REGIAO                  PIC X(016).
002300     05  DET-CLASSE-ATIVO             PIC X(006).
002400     05  DET-TICKER                   PIC X(010).
002500     05  DET-PRODUTO-NOME             PIC X(040).
002600     05  DET-SCORE-ED                 PIC Z.9999.
002700     05  FILLER                      PIC X(004)          VALUE SPACES.
002800     05  DET-PESO-ED                   PIC Z.99.
002900     05  FILLER                      PIC X(004)          VALUE SPACES.
003000     05  DET-SCORE-FINAL-ED            PIC Z.9999.
003100     05  FILLER                      PIC X(036)          VALUE SPACES.
003200*-----------------------------------------------------------------*
003300 01  WS-LINHA-QUEBRA.
003400     05  FILLER                      PIC X(014)          VALUE
003500         "FIM INVESTIDOR".
003600     05  QBR-INVESTIDOR-ID            PIC X(008).
003700     05  FILLER                      PIC X(012)          VALUE
003800         "-- LINHAS =".
003900     05  QBR-QT-LINHAS-ED             PIC ZZ9.
004000     05  FILLER                      PIC X(095)          VALUE SPACES.
